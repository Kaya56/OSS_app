000100******************************************************************
000200* REMBR     -  REIMBURSEMENT RECORD                                *
000300*              ONE RECORD PER CONSULTATION, CREATED PENDING BY     *
000400*              CONSEDIT AND POSTED (OR LEFT PENDING/REFUSED) BY    *
000500*              REMBPOST.  FILLER PADS OUT TO THE 61-BYTE FIXED     *
000600*              LAYOUT CARRIED ON REIMBURSEMENT-FILE.               *
000700******************************************************************
000800 01  REMBR-REC.
000900     05  REMB-ID                 PIC 9(09).
001000     05  REMB-CONS-ID            PIC 9(09).
001100     05  REMB-AMOUNT             PIC S9(8)V99.
001200     05  REMB-METHOD             PIC X(01).
001300         88  REMB-METHOD-VIREMENT    VALUE "V".
001400         88  REMB-METHOD-CASH        VALUE "C".
001500     05  REMB-STATUS             PIC X(01).
001600         88  REMB-PENDING            VALUE "P".
001700         88  REMB-PROCESSED          VALUE "T".
001800         88  REMB-REFUSED            VALUE "R".
001900     05  REMB-DATE-PROCESSED     PIC 9(14).
002000     05  REMB-DATE-CREATED       PIC 9(14).
002100     05  FILLER                  PIC X(03) VALUE SPACES.
