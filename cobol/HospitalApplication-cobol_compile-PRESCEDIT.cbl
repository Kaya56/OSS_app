000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRESCEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/85.
000600 DATE-COMPILED. 01/01/85.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY PRESCRIPTION FILE
001300*          WRITTEN AGAINST CONSULTATIONS ALREADY ON FILE.
001400*
001500*          A TYPE "M" (MEDICAMENT) PRESCRIPTION MUST CARRY
001600*          MEDICATION DETAILS.  A TYPE "S" (SPECIALISTE)
001700*          PRESCRIPTION MUST CARRY A REFERRAL TO A DOCTOR ON
001800*          FILE WHOSE SPECIALISATION IS NOT BLANK (I.E. NOT A
001900*          GENERALISTE).
002000*
002100*          INPUT FILES    -  DOCTOR-FILE, CONSULTATION-FILE,
002200*                            PRESCRIPTION-FILE
002300*          OUTPUT FILES   -  PRESCRIPTION-OUT-FILE, ERROR-FILE
002400*          DUMP FILE      -  SYSOUT
002500*
002600******************************************************************
002700*                      CHANGE LOG                                *
002800******************************************************************
002900* 01/01/85 JS  ORIGINAL (CARRIED OVER FROM PATSRCH - LOAD A       *
003000*              TABLE, THEN SEARCH AGAINST IT FOR EACH INPUT REC)  *
003100* 03/02/91 MD  ADOPTED BY REIMBOURSEMENT BATCH AS THE             *
003200*              PRESCRIPTION EDIT STEP (FORMERLY PATSRCH)          *
003300* 09/02/91 MD  ADDED CONSULTATION-ID LOOKUP TABLE - A             *
003400*              PRESCRIPTION MAY NOT REFERENCE A CONSULTATION     *
003500*              NOT ON FILE                                       *
003600* 11/30/92 PL  ADDED SPECIALISTE-REFERRAL-DOCTOR EDIT (MUST BE    *
003700*              ON FILE AND MUST NOT BE A GENERALISTE)             *
003800* 10/05/99 JC  Y2K - NO DATE FIELDS ON THIS RECORD, NO ACTION     *
003900*              REQUIRED - VERIFIED                                *
004000* 08/30/03 SN  TICKET CB-2217 - PRESC-DETAILS WAS NEVER WIDENED   *
004100*              PAST THE ORIGINAL PATDALY CONVERSION WIDTH OF 100  *
004200*              BYTES - 300 NOW REJECTS ANYTHING OVER THAT RATHER  *
004300*              THAN LETTING THE WRITE TRUNCATE IT SILENTLY        *
004320* 09/26/05 SN  TICKET CB-2340 - CONSULT-TAB DROPPED THE           *
004340*              CONSULTATION'S OWN DOCTOR-ID AT LOAD TIME SO A     *
004350*              PRESCRIPTION COULD NOT BE CHECKED AGAINST THE      *
004360*              RULE THAT THE CONSULTATION'S DOCTOR MUST BE A      *
004370*              GENERALISTE - ADDED CONSULT-TAB-DOCTOR-ID AND THE  *
004380*              CHECK IN 300-EDIT-PRESCRIPTION                     *
004390* 11/02/05 SN  TICKET CB-2351 - FLDLEN NOW RETURNS A THIRD         *
004395*              PARAMETER FOR THE NAME/SPECIALISATION CLASS CHECK - *
004398*              NOT USED HERE, DETAILS HAS NO CLASS RULE, BUT EVERY *
004399*              CALLER MUST PASS IT                                 *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT DOCTOR-FILE
005600     ASSIGN TO UT-S-MEDECIN
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS MFCODE.
005900
006000     SELECT CONSULTATION-FILE
006100     ASSIGN TO UT-S-CONSULT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS CFCODE.
006400
006500     SELECT PRESCRIPTION-FILE
006600     ASSIGN TO UT-S-PRESCR
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS PFCODE.
006900
007000     SELECT PRESCRIPTION-OUT-FILE
007100     ASSIGN TO UT-S-PRESCOUT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500     SELECT ERROR-FILE
007600     ASSIGN TO UT-S-PRSCERR
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS EFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000 FD  DOCTOR-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 292 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS MEDECIN-REC.
009600 COPY MEDECIN.
009700
009800******* CONSULTATION-FILE IS READ HERE ONLY FOR ITS ID - THIS
009900******* STEP DOES NOT NEED THE REST OF THE CONSULTATION RECORD.
010000 FD  CONSULTATION-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 156 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS CONSULT-REC.
010600 COPY CONSULT.
010700
010800 FD  PRESCRIPTION-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 133 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS PRESCR-REC.
011400 COPY PRESCR.
011500
011600 FD  PRESCRIPTION-OUT-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 133 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS PRESCR-OUT-REC.
012200 01  PRESCR-OUT-REC               PIC X(133).
012300
012400 FD  ERROR-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS PRSCERR-REC.
013000 01  PRSCERR-REC.
013100     05  ERR-SOURCE-ID            PIC 9(09).
013200     05  FILLER                   PIC X(01).
013300     05  ERR-MESSAGE              PIC X(60).
013400     05  FILLER                   PIC X(62).
013500
013600 WORKING-STORAGE SECTION.
013700 01  FILE-STATUS-CODES.
013800     05  MFCODE                   PIC X(2).
013900         88 NO-MORE-MEDECIN  VALUE "10".
014000     05  CFCODE                   PIC X(2).
014100         88 NO-MORE-CONSULT  VALUE "10".
014200     05  PFCODE                   PIC X(2).
014300         88 NO-MORE-PRESCR   VALUE "10".
014400     05  OFCODE                   PIC X(2).
014500     05  EFCODE                   PIC X(2).
014600
014700******* MASTER/LOOKUP TABLES, LOADED ONCE AND SEARCHED BY
014800******* BINARY SEARCH (SEARCH ALL) ON THE ASCENDING ID KEY.
014900 01  MEDECIN-TABLE-AREA.
015000     05  MEDECIN-TAB OCCURS 1 TO 9999 TIMES
015100             DEPENDING ON MEDECIN-TAB-CT
015200             ASCENDING KEY IS MEDECIN-TAB-ID
015300             INDEXED BY MEDECIN-IDX.
015400         10  MEDECIN-TAB-ID           PIC 9(09).
015500         10  MEDECIN-TAB-GENERALISTE  PIC X(01).
015600             88  MEDECIN-TAB-IS-GP        VALUE "Y".
015700     05  MEDECIN-TAB-CT           PIC 9(04) COMP VALUE ZERO.
015800
015900 01  CONSULT-ID-TABLE-AREA.
016000     05  CONSULT-TAB OCCURS 1 TO 99999 TIMES
016100             DEPENDING ON CONSULT-TAB-CT
016200             ASCENDING KEY IS CONSULT-TAB-ID
016300             INDEXED BY CONSULT-IDX.
016400         10  CONSULT-TAB-ID       PIC 9(09).
016420*        CONSULT-TAB-DOCTOR-ID CARRIES THE CONSULTATION'S OWN
016440*        DOCTOR FORWARD SO 300-EDIT-PRESCRIPTION CAN CONFIRM THAT
016460*        DOCTOR IS A GENERALISTE BEFORE A PRESCRIPTION MAY BE
016480*        ATTACHED - TICKET CB-2340.
016490         10  CONSULT-TAB-DOCTOR-ID PIC 9(09).
016500     05  CONSULT-TAB-CT           PIC 9(05) COMP VALUE ZERO.
016600
016700 01  COUNTERS-AND-ACCUMULATORS.
016800     05  MEDECIN-RECS-READ        PIC 9(7) COMP.
016900     05  CONSULT-RECS-READ        PIC 9(7) COMP.
016950     05  PRESC-RW-PAIR.
016960         10  PRESC-RECS-READ          PIC 9(7) COMP.
016970         10  PRESC-RECS-WRITTEN       PIC 9(7) COMP.
016980     05  PRESC-RW-PAIR-R REDEFINES PRESC-RW-PAIR.
016985*        COMBINED READ/WRITTEN VIEW - THE 900-CLEANUP TOTALS
016990*        DISPLAY STILL PRINTS THE TWO COUNTS SEPARATELY, BUT
016995*        CONTROLE DE GESTION'S BALANCING SCRIPT PULLS THIS
016997*        PAIR AS ONE 14-DIGIT FIELD OFF THE CORE DUMP.
016998         10  PRESC-RW-PAIR-COMBINED   PIC 9(14) COMP.
017200     05  PRESC-RECS-REJECTED      PIC 9(7) COMP.
017300     05  PRESC-MEDICAMENT-COUNT   PIC 9(7) COMP.
017400     05  PRESC-SPECIALISTE-COUNT  PIC 9(7) COMP.
017500
017550*    HOLD-CONS-DOCTOR-ID STAYS ON ITS OWN 77-LEVEL, THE WAY
017560*    PATSRCH CARRIED INS-COVERAGE-PERC - IT IS SET ONCE PER
017570*    PRESCRIPTION BY 300-EDIT-PRESCRIPTION AND READ RIGHT BACK
017580*    BY 310-EDIT-SPECIALISTE-REF'S CALLER, NOT PART OF ANY GROUP.
017590 77  HOLD-CONS-DOCTOR-ID      PIC 9(09) VALUE ZERO.
017595*    MEDICATION DETAILS HAS NO CHARACTER-CLASS RULE, SO THIS IS
017596*    NEVER TESTED - FLDLEN STILL REQUIRES THE PARAMETER.
017597 77  STR-CLASS-SW             PIC X(01).
017600 01  MISC-WS-FLDS.
017650     05  STR-LTH-AND-SW.
017660         10  STR-LTH                  PIC 9(04) VALUE 0.
017670         10  EDIT-REJECT-SW           PIC X(01).
017680             88  EDIT-RECORD-REJECTED    VALUE "Y".
017690     05  STR-LTH-AND-SW-R REDEFINES STR-LTH-AND-SW.
017692*        SINGLE 5-BYTE VIEW, KEPT FROM PATSRCH'S OWN HABIT OF
017694*        CLEARING A WORK FIELD AND ITS SWITCH IN ONE MOVE.
017696         10  STR-LTH-AND-SW-COMBINED  PIC X(05).
018000
018100 01  FLAGS-AND-SWITCHES.
018200     05  MORE-PRESCR-SW           PIC X(01) VALUE "Y".
018300         88 NO-MORE-PRESCRIPTIONS    VALUE "N".
018400
018500 COPY ABENDREC.
018600
018700 PROCEDURE DIVISION.
018800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018900     PERFORM 050-LOAD-MEDECIN-TABLE THRU 050-EXIT
019000             UNTIL NO-MORE-MEDECIN.
019100     PERFORM 060-LOAD-CONSULT-TABLE THRU 060-EXIT
019200             UNTIL NO-MORE-CONSULT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400             UNTIL NO-MORE-PRESCRIPTIONS.
019500     PERFORM 900-CLEANUP THRU 900-EXIT.
019600     MOVE +0 TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     DISPLAY "******** BEGIN JOB PRESCEDIT ********".
020100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020300
020400     READ DOCTOR-FILE
020500         AT END MOVE "10" TO MFCODE
020600     END-READ.
020700     READ CONSULTATION-FILE
020800         AT END MOVE "10" TO CFCODE
020900     END-READ.
021000     READ PRESCRIPTION-FILE
021100         AT END MOVE "10" TO PFCODE
021200                MOVE "N" TO MORE-PRESCR-SW
021300     END-READ.
021400 000-EXIT.
021500     EXIT.
021600
021700 050-LOAD-MEDECIN-TABLE.
021800     ADD +1 TO MEDECIN-RECS-READ.
021900     ADD +1 TO MEDECIN-TAB-CT.
022000     MOVE MEDECIN-ID TO MEDECIN-TAB-ID(MEDECIN-TAB-CT).
022100     IF MEDECIN-IS-GENERALISTE
022200         MOVE "Y" TO MEDECIN-TAB-GENERALISTE(MEDECIN-TAB-CT)
022300     ELSE
022400         MOVE "N" TO MEDECIN-TAB-GENERALISTE(MEDECIN-TAB-CT).
022500
022600     READ DOCTOR-FILE
022700         AT END MOVE "10" TO MFCODE
022800     END-READ.
022900 050-EXIT.
023000     EXIT.
023100
023200 060-LOAD-CONSULT-TABLE.
023300     ADD +1 TO CONSULT-RECS-READ.
023400     ADD +1 TO CONSULT-TAB-CT.
023500     MOVE CONS-ID TO CONSULT-TAB-ID(CONSULT-TAB-CT).
023550     MOVE CONS-DOCTOR-ID TO
023560          CONSULT-TAB-DOCTOR-ID(CONSULT-TAB-CT).
023600
023700     READ CONSULTATION-FILE
023800         AT END MOVE "10" TO CFCODE
023900     END-READ.
024000 060-EXIT.
024100     EXIT.
024200
024300 100-MAINLINE.
024400     ADD +1 TO PRESC-RECS-READ.
024500     MOVE "N" TO EDIT-REJECT-SW.
024600     PERFORM 300-EDIT-PRESCRIPTION THRU 300-EXIT.
024700
024800     IF EDIT-RECORD-REJECTED
024900         ADD +1 TO PRESC-RECS-REJECTED
025000     ELSE
025100         WRITE PRESCR-OUT-REC FROM PRESCR-REC
025200         ADD +1 TO PRESC-RECS-WRITTEN
025300         IF PRESC-IS-MEDICAMENT
025400             ADD +1 TO PRESC-MEDICAMENT-COUNT
025500         ELSE
025600             ADD +1 TO PRESC-SPECIALISTE-COUNT.
025700
025800     READ PRESCRIPTION-FILE
025900         AT END MOVE "10" TO PFCODE
026000                MOVE "N" TO MORE-PRESCR-SW
026100     END-READ.
026200 100-EXIT.
026300     EXIT.
026400
026500 300-EDIT-PRESCRIPTION.
026600*    PRESCRIPTION-SERVICE / VALIDATION-UTILS RULES.
026700     IF NOT PRESC-TYPE-VALID
026800         MOVE "PRESCRIPTION: TYPE MUST BE M OR S" TO ERR-MESSAGE
026900         MOVE "Y" TO EDIT-REJECT-SW
027000         PERFORM 720-WRITE-PRESC-ERR THRU 720-EXIT
027100         GO TO 300-EXIT.
027200
027300     SET CONSULT-IDX TO 1.
027400     SEARCH ALL CONSULT-TAB
027500         WHEN CONSULT-TAB-ID(CONSULT-IDX) = PRESC-CONS-ID
027550             MOVE CONSULT-TAB-DOCTOR-ID(CONSULT-IDX) TO
027560                  HOLD-CONS-DOCTOR-ID
027700         AT END
027800             MOVE "PRESCRIPTION: CONSULTATION NOT ON FILE" TO
027900                  ERR-MESSAGE
028000             MOVE "Y" TO EDIT-REJECT-SW
028100             PERFORM 720-WRITE-PRESC-ERR THRU 720-EXIT
028200             GO TO 300-EXIT
028300     END-SEARCH.
028320
028340*    A PRESCRIPTION MAY ONLY BE ATTACHED WHEN THE CONSULTATION'S
028360*    OWN DOCTOR IS A GENERALISTE - TICKET CB-2340.
028380     SET MEDECIN-IDX TO 1.
028400     SEARCH ALL MEDECIN-TAB
028420         WHEN MEDECIN-TAB-ID(MEDECIN-IDX) = HOLD-CONS-DOCTOR-ID
028440             IF NOT MEDECIN-TAB-IS-GP(MEDECIN-IDX)
028460                 MOVE "PRESCRIPTION: CONSULT DOCTOR NOT A GP" TO
028465                      ERR-MESSAGE
028470                 MOVE "Y" TO EDIT-REJECT-SW
028480                 PERFORM 720-WRITE-PRESC-ERR THRU 720-EXIT
028485                 GO TO 300-EXIT
028490             END-IF
028500         AT END
028520             MOVE "PRESCRIPTION: CONSULTATION DOCTOR NOT ON FILE" TO
028540                  ERR-MESSAGE
028560             MOVE "Y" TO EDIT-REJECT-SW
028580             PERFORM 720-WRITE-PRESC-ERR THRU 720-EXIT
028590             GO TO 300-EXIT
028600     END-SEARCH.
028620
028640     IF PRESC-IS-MEDICAMENT
028660         CALL 'FLDLEN' USING PRESC-DETAILS, STR-LTH, STR-CLASS-SW
028670*        TICKET CB-2217 - UPPER BOUND ADDED TO MATCH THE 100-BYTE
028672*        PATDALY CONVERSION WIDTH THIS CHANGE LOG ALREADY CLAIMS
028674*        IS ENFORCED - SEE THE CHANGE LOG ABOVE.
028680         IF STR-LTH < 3 OR STR-LTH > 100
028700             MOVE "PRESCRIPTION: DETAILS MUST BE 3-100 CHARS" TO
028720                  ERR-MESSAGE
028740             MOVE "Y" TO EDIT-REJECT-SW
029100             PERFORM 720-WRITE-PRESC-ERR THRU 720-EXIT
029200             GO TO 300-EXIT
029300         END-IF
029400     ELSE
029500         PERFORM 310-EDIT-SPECIALISTE-REF THRU 310-EXIT.
029600 300-EXIT.
029700     EXIT.
029800
029900 310-EDIT-SPECIALISTE-REF.
030000     IF PRESC-SPECIALIST-ID = ZERO
030100         MOVE "PRESCRIPTION: SPECIALIST-ID REQUIRED" TO
030200              ERR-MESSAGE
030300         MOVE "Y" TO EDIT-REJECT-SW
030400         PERFORM 720-WRITE-PRESC-ERR THRU 720-EXIT
030500         GO TO 310-EXIT.
030600
030700     SET MEDECIN-IDX TO 1.
030800     SEARCH ALL MEDECIN-TAB
030900         WHEN MEDECIN-TAB-ID(MEDECIN-IDX) = PRESC-SPECIALIST-ID
031000             IF MEDECIN-TAB-IS-GP(MEDECIN-IDX)
031100                 MOVE "PRESCRIPTION: DOCTOR IS A GENERALISTE" TO
031300                      ERR-MESSAGE
031400                 MOVE "Y" TO EDIT-REJECT-SW
031500                 PERFORM 720-WRITE-PRESC-ERR THRU 720-EXIT
031600             END-IF
031700         AT END
031800             MOVE "PRESCRIPTION: SPECIALIST NOT ON FILE" TO
031900                  ERR-MESSAGE
032000             MOVE "Y" TO EDIT-REJECT-SW
032100             PERFORM 720-WRITE-PRESC-ERR THRU 720-EXIT
032200     END-SEARCH.
032300 310-EXIT.
032400     EXIT.
032500
032600 720-WRITE-PRESC-ERR.
032700     MOVE PRESC-ID TO ERR-SOURCE-ID.
032800     WRITE PRSCERR-REC.
032900 720-EXIT.
033000     EXIT.
033100
033200 800-OPEN-FILES.
033300     OPEN INPUT DOCTOR-FILE, CONSULTATION-FILE, PRESCRIPTION-FILE.
033400     OPEN OUTPUT PRESCRIPTION-OUT-FILE, ERROR-FILE, SYSOUT.
033500 800-EXIT.
033600     EXIT.
033700
033800 850-CLOSE-FILES.
033900     CLOSE DOCTOR-FILE, CONSULTATION-FILE, PRESCRIPTION-FILE,
034000           PRESCRIPTION-OUT-FILE, ERROR-FILE, SYSOUT.
034100 850-EXIT.
034200     EXIT.
034300
034400 900-CLEANUP.
034500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034600
034700     DISPLAY "** DOCTOR RECORDS READ **".
034800     DISPLAY MEDECIN-RECS-READ.
034900     DISPLAY "** CONSULTATION RECORDS READ **".
035000     DISPLAY CONSULT-RECS-READ.
035100     DISPLAY "** PRESCRIPTIONS READ / WRITTEN / REJECTED **".
035200     DISPLAY PRESC-RECS-READ, PRESC-RECS-WRITTEN,
035300             PRESC-RECS-REJECTED.
035400     DISPLAY "** MEDICAMENT / SPECIALISTE COUNT **".
035500     DISPLAY PRESC-MEDICAMENT-COUNT, PRESC-SPECIALISTE-COUNT.
035600
035700     DISPLAY "******** NORMAL END OF JOB PRESCEDIT ********".
035800 900-EXIT.
035900     EXIT.
036000
036100 1000-ABEND-RTN.
036200     WRITE SYSOUT-REC FROM ABEND-REC.
036300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036400     DISPLAY "*** ABNORMAL END OF JOB-PRESCEDIT ***" UPON CONSOLE.
036500     MOVE +16 TO RETURN-CODE.
036600     STOP RUN.
