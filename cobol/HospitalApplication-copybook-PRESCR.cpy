000100******************************************************************
000200* PRESCR    -  PRESCRIPTION TRANSACTION RECORD                    *
000300*              ONE RECORD PER PRESCRIPTION WRITTEN AGAINST A       *
000400*              CONSULTATION.  TYPE "M" CARRIES MEDICATION          *
000500*              DETAILS; TYPE "S" CARRIES A REFERRAL TO A           *
000600*              SPECIALISTE IN PRESC-SPECIALIST-ID.                 *
000700******************************************************************
000800 01  PRESCR-REC.
000900     05  PRESC-ID                PIC 9(09).
001000     05  PRESC-CONS-ID           PIC 9(09).
001100     05  PRESC-TYPE              PIC X(01).
001200         88  PRESC-IS-MEDICAMENT     VALUE "M".
001300         88  PRESC-IS-SPECIALISTE    VALUE "S".
001400         88  PRESC-TYPE-VALID        VALUES ARE "M" "S".
001500     05  PRESC-DETAILS           PIC X(100).
001600     05  PRESC-SPECIALIST-ID     PIC 9(09).
001700     05  FILLER                  PIC X(05).
