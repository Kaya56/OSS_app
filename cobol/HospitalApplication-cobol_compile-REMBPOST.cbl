000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  REMBPOST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM POSTS EVERY PENDING REIMBURSEMENT
001300*          RECORD (STATUS "P") TO "T" - PROCESSED, RELOADS THE
001400*          DOCTOR/INSURED/CONSULTATION MASTERS FOR REFERENCE,
001500*          AND PRINTS THE DAILY REMBOURSEMENT REPORT WITH A
001600*          CONTROL-TOTALS SUMMARY AND THE GENERALISTE /
001700*          SPECIALISTE ECONOMIES REALISEES BREAKDOWN.
001800*
001900*          INPUT FILES    -  DOCTOR-FILE, INSURED-FILE,
002000*                            CONSULTATION-FILE, REIMBURSEMENT-FILE
002100*          OUTPUT FILES   -  REIMBURSEMENT-POSTED-FILE,
002200*                            REPORT-FILE
002300*          DUMP FILE      -  SYSOUT
002400*
002500******************************************************************
002600*                      CHANGE LOG                                *
002700******************************************************************
002800* 01/23/88 JS  ORIGINAL (CARRIED OVER FROM PATLIST - PAGE         *
002900*              HEADER/COLUMN HEADER/DETAIL-LINE PRINT SHAPE)      *
003000* 03/14/91 MD  ADOPTED BY REIMBOURSEMENT BATCH AS THE POSTING     *
003100*              AND REPORTING STEP (FORMERLY PATLIST)              *
003200* 09/02/91 MD  ADDED DOCTOR/INSURED/CONSULTATION TABLE RELOAD -    *
003300*              THE REPORT NEEDS THE ORIGINAL CONSULTATION COST    *
003400*              AND THE ASSURE'S INSURANCE NUMBER                  *
003500* 11/30/92 PL  ADDED EFFECTIVE-PCT AND CO-PAY COLUMNS VIA CALL TO  *
003600*              REMBCALC RATHER THAN INLINE ARITHMETIC              *
003700* 02/08/96 RT  ADDED GENERALISTE/SPECIALISTE ECONOMIES REALISEES   *
003800*              SUMMARY LINE AT THE BOTTOM OF THE REPORT            *
003900* 10/05/99 JC  Y2K - HDR-YY IS ALREADY A 4-DIGIT FIELD, NO         *
004000*              WINDOWING REQUIRED - VERIFIED                      *
004100* 08/30/03 SN  TICKET CB-2217 - REFUSED/ALREADY-PROCESSED RECORDS  *
004200*              ARE NOW LISTED (NOT SKIPPED) SO THE REPORT RECONC- *
004300*              ILES TO THE FULL REIMBURSEMENT-FILE RECORD COUNT    *
004320* 09/26/05 SN  TICKET CB-2340 - MOVED WS-LINES/WS-PAGES AND THE    *
004340*              MORE-REMB SWITCH TO STANDALONE 77-LEVELS PER THE    *
004360*              SHOP STANDARDS REVIEW                               *
004370* 11/02/05 SN  TICKET CB-2351 - WS-TOTAL-AMT DID NOT TELL THE      *
004375*              AGENTS HOW MUCH OF THE TOTAL WAS NEWLY POSTED THIS  *
004380*              RUN VERSUS CARRIED FORWARD ALREADY PROCESSED - NOW  *
004385*              SPLIT INTO WS-PENDING-AMT/WS-PROCESSED-AMT, AND THE *
004390*              SPECIALISTE GROSS COST (ALREADY COMPUTED FOR THE    *
004395*              ECONOMIES CALL) IS NOW PRINTED ON THE REPORT TOO    *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT DOCTOR-FILE
005800     ASSIGN TO UT-S-MEDECIN
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS MFCODE.
006100
006200     SELECT INSURED-FILE
006300     ASSIGN TO UT-S-ASSURE
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS AFCODE.
006600
006700     SELECT CONSULTATION-FILE
006800     ASSIGN TO UT-S-CONSULT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS CFCODE.
007100
007200     SELECT REIMBURSEMENT-FILE
007300     ASSIGN TO UT-S-REMBOUT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS RFCODE.
007600
007700     SELECT REIMBURSEMENT-POSTED-FILE
007800     ASSIGN TO UT-S-REMBPOST
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS PFCODE.
008100
008200     SELECT REPORT-FILE
008300     ASSIGN TO UT-S-REMBRPT
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700 FD  DOCTOR-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 292 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS MEDECIN-REC.
010300 COPY MEDECIN.
010400
010500 FD  INSURED-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 265 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS ASSURE-REC.
011100 COPY ASSURE.
011200
011300 FD  CONSULTATION-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 156 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS CONSULT-REC.
011900 COPY CONSULT.
012000
012100 FD  REIMBURSEMENT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 61 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS REMBR-REC.
012700 COPY REMBR.
012800
012900 FD  REIMBURSEMENT-POSTED-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 61 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS REMBR-POSTED-REC.
013500 01  REMBR-POSTED-REC             PIC X(61).
013600
013700 FD  REPORT-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 132 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS RPT-REC.
014300 01  RPT-REC  PIC X(132).
014400
014500 WORKING-STORAGE SECTION.
014600 01  FILE-STATUS-CODES.
014700     05  MFCODE                   PIC X(2).
014800         88 NO-MORE-MEDECIN  VALUE "10".
014900     05  AFCODE                   PIC X(2).
015000         88 NO-MORE-ASSURE   VALUE "10".
015100     05  CFCODE                   PIC X(2).
015200         88 NO-MORE-CONSULT  VALUE "10".
015300     05  RFCODE                   PIC X(2).
015400         88 NO-MORE-REMB     VALUE "10".
015500     05  PFCODE                   PIC X(2).
015600     05  OFCODE                   PIC X(2).
015700
015800******* MASTER/LOOKUP TABLES, LOADED ONCE, SEARCHED BY BINARY
015900******* SEARCH (SEARCH ALL) ON THE ASCENDING ID KEY.
016000 01  MEDECIN-TABLE-AREA.
016100     05  MEDECIN-TAB OCCURS 1 TO 9999 TIMES
016200             DEPENDING ON MEDECIN-TAB-CT
016300             ASCENDING KEY IS MEDECIN-TAB-ID
016400             INDEXED BY MEDECIN-IDX.
016500         10  MEDECIN-TAB-ID          PIC 9(09).
016600         10  MEDECIN-TAB-GENERALISTE PIC X(01).
016700             88  MEDECIN-TAB-IS-GP       VALUE "Y".
016800     05  MEDECIN-TAB-CT           PIC 9(04) COMP VALUE ZERO.
016900
017000 01  ASSURE-TABLE-AREA.
017100     05  ASSURE-TAB OCCURS 1 TO 9999 TIMES
017200             DEPENDING ON ASSURE-TAB-CT
017300             ASCENDING KEY IS ASSURE-TAB-ID
017400             INDEXED BY ASSURE-IDX.
017500         10  ASSURE-TAB-ID        PIC 9(09).
017600         10  ASSURE-TAB-INS-NO    PIC X(13).
017700     05  ASSURE-TAB-CT            PIC 9(04) COMP VALUE ZERO.
017800
017900 01  CONSULT-TABLE-AREA.
018000     05  CONSULT-TAB OCCURS 1 TO 99999 TIMES
018100             DEPENDING ON CONSULT-TAB-CT
018200             ASCENDING KEY IS CONSULT-TAB-ID
018300             INDEXED BY CONSULT-IDX.
018400         10  CONSULT-TAB-ID       PIC 9(09).
018500         10  CONSULT-TAB-COST     PIC S9(8)V99.
018550         10  CONSULT-TAB-ASSURE   PIC 9(09).
018580         10  CONSULT-TAB-DOCTOR   PIC 9(09).
018600     05  CONSULT-TAB-CT           PIC 9(05) COMP VALUE ZERO.
018700
018800 01  WS-CURRENT-DATE-FIELDS.
018900     05  WS-CURRENT-DATE.
019000         10  WS-CURRENT-YEAR    PIC  9(4).
019100         10  WS-CURRENT-MONTH   PIC  9(2).
019200         10  WS-CURRENT-DAY     PIC  9(2).
019300     05  WS-CURRENT-TIME.
019400         10  WS-CURRENT-HOUR    PIC  9(2).
019500         10  WS-CURRENT-MINUTE  PIC  9(2).
019600         10  WS-CURRENT-SECOND  PIC  9(2).
019700         10  WS-CURRENT-MS      PIC  9(2).
019800     05  WS-DIFF-FROM-GMT       PIC S9(4).
019900 01  RUN-TIMESTAMP                PIC 9(14).
020000 01  RUN-TIMESTAMP-R REDEFINES RUN-TIMESTAMP.
020100     05  RUN-TS-YYYY              PIC 9(04).
020200     05  RUN-TS-MM                PIC 9(02).
020300     05  RUN-TS-DD                PIC 9(02).
020400     05  RUN-TS-HH                PIC 9(02).
020500     05  RUN-TS-MIN               PIC 9(02).
020600     05  RUN-TS-SS                PIC 9(02).
020700
020800 01  WS-HDR-REC.
020900     05  FILLER                  PIC X(1) VALUE " ".
021000     05  HDR-DATE.
021100         10  HDR-YY              PIC 9(4).
021200         10  DASH-1              PIC X(1) VALUE "-".
021300         10  HDR-MM              PIC 9(2).
021400         10  DASH-2              PIC X(1) VALUE "-".
021500         10  HDR-DD              PIC 9(2).
021600     05  FILLER                  PIC X(12) VALUE SPACE.
021700     05  FILLER                  PIC X(50) VALUE
021800         "Rapport Journalier des Remboursements".
021900     05  FILLER         PIC X(26)
022000                   VALUE "Page Number:" JUSTIFIED RIGHT.
022100     05  PAGE-NBR-O              PIC ZZ9.
022200     05  FILLER                  PIC X(21) VALUE SPACES.
022300
022400 01  WS-COLM-HDR-REC.
022500     05  FILLER    PIC X(10) VALUE "CONS-ID".
022600     05  FILLER    PIC X(16) VALUE "INSURANCE-NO".
022700     05  FILLER    PIC X(8)  VALUE "DR-TYPE".
022800     05  FILLER    PIC X(14) VALUE "COUT".
022900     05  FILLER    PIC X(8)  VALUE "TAUX%".
023000     05  FILLER    PIC X(14) VALUE "REMBOURSE".
023100     05  FILLER    PIC X(14) VALUE "RESTE-A-CHARGE".
023200     05  FILLER    PIC X(10) VALUE "STATUT".
023300     05  FILLER    PIC X(38) VALUE SPACES.
023400
023500 01  WS-DETAIL-REC.
023600     05  DTL-CONS-ID-O           PIC 9(9).
023700     05  FILLER                  PIC X(1) VALUE SPACES.
023800     05  DTL-INS-NO-O            PIC X(13).
023900     05  FILLER                  PIC X(3) VALUE SPACES.
024000     05  DTL-DR-TYPE-O           PIC X(4).
024100     05  FILLER                  PIC X(4) VALUE SPACES.
024200     05  DTL-COST-O              PIC $$,$$9.99.
024300     05  FILLER                  PIC X(3) VALUE SPACES.
024400     05  DTL-PCT-O               PIC ZZ9.99.
024500     05  FILLER                  PIC X(3) VALUE SPACES.
024600     05  DTL-AMOUNT-O            PIC $$,$$9.99.
024700     05  FILLER                  PIC X(3) VALUE SPACES.
024800     05  DTL-COPAY-O             PIC $$,$$9.99.
024900     05  FILLER                  PIC X(3) VALUE SPACES.
025000     05  DTL-STATUS-O            PIC X(10).
025100     05  FILLER                  PIC X(28) VALUE SPACES.
025200
025300 01  WS-SUMMARY-LINE-1.
025400     05  FILLER    PIC X(30) VALUE
025500         "TOTAL REMBOURSEMENTS  . . . .".
025600     05  SUM-TOTAL-CT-O          PIC ZZZ,ZZ9.
025700     05  FILLER    PIC X(6)  VALUE SPACES.
025800     05  SUM-TOTAL-AMT-O         PIC $$$,$$9.99.
025900     05  FILLER    PIC X(78) VALUE SPACES.
026000
026100 01  WS-SUMMARY-LINE-2.
026200     05  FILLER    PIC X(30) VALUE
026300         "PENDING / PROCESSED / REFUSED.".
026400     05  SUM-PENDING-CT-O        PIC ZZZ,ZZ9.
026500     05  FILLER    PIC X(2)  VALUE " /".
026600     05  SUM-PROCESSED-CT-O      PIC ZZZ,ZZ9.
026700     05  FILLER    PIC X(2)  VALUE " /".
026800     05  SUM-REFUSED-CT-O        PIC ZZZ,ZZ9.
026900     05  FILLER    PIC X(73) VALUE SPACES.
026910
026920*    ADDED FOR TICKET CB-2351 - THE PENDING/PROCESSED AMOUNTS
026930*    WS-TOTAL-AMT USED TO RUN TOGETHER.
026940 01  WS-SUMMARY-LINE-2B.
026950     05  FILLER    PIC X(30) VALUE
026960         "AMT PENDING / AMT PROCESSED .".
026970     05  SUM-PENDING-AMT-O       PIC $$$,$$9.99.
026980     05  FILLER    PIC X(2)  VALUE " /".
026990     05  SUM-PROCESSED-AMT-O     PIC $$$,$$9.99.
027000     05  FILLER    PIC X(76) VALUE SPACES.
027050
027100 01  WS-SUMMARY-LINE-3.
027200     05  FILLER    PIC X(30) VALUE
027300         "GENERALISTE CT / COUT  . . . .".
027400     05  SUM-GP-CT-O             PIC ZZZ,ZZ9.
027500     05  FILLER    PIC X(6)  VALUE SPACES.
027600     05  SUM-GP-AMT-O            PIC $$$,$$9.99.
027700     05  FILLER    PIC X(78) VALUE SPACES.
027800
027900 01  WS-SUMMARY-LINE-4.
028000     05  FILLER    PIC X(30) VALUE
028100         "SPECIALISTE CT / COUT  . . . .".
028200     05  SUM-SPEC-CT-O           PIC ZZZ,ZZ9.
028300     05  FILLER    PIC X(6)  VALUE SPACES.
028400     05  SUM-SPEC-AMT-O          PIC $$$,$$9.99.
028500     05  FILLER    PIC X(78) VALUE SPACES.
028550
028560*    ADDED FOR TICKET CB-2351 - SPECIALISTE COUT BRUT WAS ALREADY
028570*    BEING COMPUTED FOR THE ECONOMIES CALL BELOW BUT NEVER PRINTED.
028580 01  WS-SUMMARY-LINE-4B.
028590     05  FILLER    PIC X(30) VALUE
028600         "SPECIALISTE COUT BRUT  . . . .".
028610     05  FILLER    PIC X(36) VALUE SPACES.
028620     05  SUM-SPEC-COST-O         PIC $$$,$$9.99.
028630     05  FILLER    PIC X(54) VALUE SPACES.
028640
028700 01  WS-SUMMARY-LINE-5.
028800     05  FILLER    PIC X(30) VALUE
028900         "ECONOMIES REALISEES SPEC. . .".
029000     05  FILLER    PIC X(36) VALUE SPACES.
029100     05  SUM-SAVINGS-AMT-O       PIC $$$,$$9.99.
029200     05  FILLER    PIC X(54) VALUE SPACES.
029300
029400 01  WS-BLANK-LINE.
029500     05  FILLER    PIC X(132) VALUE SPACES.
029600
029620*    WS-LINES/WS-PAGES AND THE MORE-REMB SWITCH STAY ON THEIR OWN
029640*    77-LEVELS, THE WAY PATLIST'S OWN PAGE/LINE COUNTERS AND EOF
029660*    SWITCH WERE CARRIED BEFORE THIS PROGRAM WAS ADOPTED FOR THE
029680*    REMBOURSEMENT POSTING RUN - TICKET CB-2340.
029690 77  WS-LINES                    PIC 9(02) COMP VALUE 99.
029692 77  WS-PAGES                    PIC 9(03) COMP VALUE 1.
029694 77  MORE-REMB-SW                PIC X(01) VALUE "Y".
029696     88 NO-MORE-REIMBURSEMENTS      VALUE "N".
029700 01  COUNTERS-AND-ACCUMULATORS.
029800     05  MEDECIN-RECS-READ       PIC 9(7) COMP.
029900     05  ASSURE-RECS-READ        PIC 9(7) COMP.
030000     05  CONSULT-RECS-READ       PIC 9(7) COMP.
030100     05  REMB-RECS-READ          PIC 9(7) COMP.
030200     05  REMB-PENDING-CT         PIC 9(7) COMP.
030300     05  REMB-PROCESSED-CT       PIC 9(7) COMP.
030400     05  REMB-REFUSED-CT         PIC 9(7) COMP.
030500     05  WS-TOTAL-AMT            PIC S9(9)V99 COMP-3.
030520*    SPLIT OFF WS-TOTAL-AMT FOR TICKET CB-2351 - SEE CHANGE LOG.
030540     05  WS-PENDING-AMT          PIC S9(9)V99 COMP-3.
030560     05  WS-PROCESSED-AMT        PIC S9(9)V99 COMP-3.
030600     05  WS-GP-CT                PIC 9(7) COMP.
030700     05  WS-GP-AMT               PIC S9(9)V99 COMP-3.
030800     05  WS-SPEC-CT              PIC 9(7) COMP.
030900     05  WS-SPEC-AMT             PIC S9(9)V99 COMP-3.
031000     05  WS-SPEC-COST-TOTAL      PIC S9(9)V99 COMP-3.
031300
031400 01  MISC-WS-FLDS.
031500     05  HOLD-COST               PIC S9(8)V99.
031600     05  HOLD-INS-NO             PIC X(13).
031700     05  HOLD-DR-TYPE            PIC X(4).
031800     05  HOLD-IS-GP              PIC X(01).
031900         88  HOLD-DOCTOR-IS-GP      VALUE "Y".
031950     05  HOLD-CONS-ASSURE-ID     PIC 9(09).
031980     05  HOLD-CONS-DOCTOR-ID     PIC 9(09).
031985*    HOLDS THE STATUS REMB-STATUS CARRIED ON ENTRY TO 300-POST-
031987*    REIMBURSEMENT, BEFORE IT IS OVERLAID WITH "T" - TICKET
031989*    CB-2351.  400-ACCUMULATE-TOTALS NEEDS TO KNOW WHETHER THE
031991*    RECORD ARRIVED PENDING OR WAS ALREADY PROCESSED.
031993     05  HOLD-ORIG-STATUS-SW     PIC X(01).
031995         88  HOLD-WAS-PENDING       VALUE "P".
031997         88  HOLD-WAS-PROCESSED     VALUE "T".
032000
032500 01  REMB-CALC-LINK.
032600     05  LK-REMB-CALC-FUNCTION        PIC X.
032700     05  LK-REMB-CALC-DOCTOR-GP       PIC X.
032800     05  LK-REMB-CALC-COST            PIC S9(8)V99 COMP-3.
032900     05  LK-REMB-CALC-CUSTOM-RATE     PIC S9(1)V99 COMP-3.
033000     05  LK-REMB-CALC-AMOUNT          PIC S9(8)V99 COMP-3.
033100     05  LK-REMB-CALC-EXPECTED-AMT    PIC S9(8)V99 COMP-3.
033200     05  LK-REMB-CALC-EFFECTIVE-PCT   PIC S9(3)V99 COMP-3.
033300     05  LK-REMB-CALC-COPAY           PIC S9(8)V99 COMP-3.
033400     05  LK-REMB-CALC-AMOUNT-OK-SW    PIC X.
033500 01  CALC-CALL-RET-CODE               PIC S9(4) COMP.
033600
033700 COPY ABENDREC.
033800
033900 PROCEDURE DIVISION.
034000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034100     PERFORM 050-LOAD-MEDECIN-TABLE THRU 050-EXIT
034200             UNTIL NO-MORE-MEDECIN.
034300     PERFORM 060-LOAD-ASSURE-TABLE THRU 060-EXIT
034400             UNTIL NO-MORE-ASSURE.
034500     PERFORM 070-LOAD-CONSULT-TABLE THRU 070-EXIT
034600             UNTIL NO-MORE-CONSULT.
034700     PERFORM 100-MAINLINE THRU 100-EXIT
034800             UNTIL NO-MORE-REIMBURSEMENTS.
034900     PERFORM 900-CLEANUP THRU 900-EXIT.
035000     MOVE +0 TO RETURN-CODE.
035100     GOBACK.
035200
035300 000-HOUSEKEEPING.
035400     DISPLAY "******** BEGIN JOB REMBPOST ********".
035500     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
035600     MOVE WS-CURRENT-YEAR   TO RUN-TS-YYYY.
035700     MOVE WS-CURRENT-MONTH  TO RUN-TS-MM.
035800     MOVE WS-CURRENT-DAY    TO RUN-TS-DD.
035900     MOVE WS-CURRENT-HOUR   TO RUN-TS-HH.
036000     MOVE WS-CURRENT-MINUTE TO RUN-TS-MIN.
036100     MOVE WS-CURRENT-SECOND TO RUN-TS-SS.
036200     MOVE WS-CURRENT-YEAR   TO HDR-YY.
036300     MOVE WS-CURRENT-MONTH  TO HDR-MM.
036400     MOVE WS-CURRENT-DAY    TO HDR-DD.
036500
036600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
036700     MOVE 99 TO WS-LINES.
036800     MOVE 1  TO WS-PAGES.
036900
037000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037100
037200     READ DOCTOR-FILE
037300         AT END MOVE "10" TO MFCODE
037400     END-READ.
037500     READ INSURED-FILE
037600         AT END MOVE "10" TO AFCODE
037700     END-READ.
037800     READ CONSULTATION-FILE
037900         AT END MOVE "10" TO CFCODE
038000     END-READ.
038100     READ REIMBURSEMENT-FILE
038200         AT END MOVE "10" TO RFCODE
038300                MOVE "N" TO MORE-REMB-SW
038400     END-READ.
038500 000-EXIT.
038600     EXIT.
038700
038800 050-LOAD-MEDECIN-TABLE.
038900     ADD +1 TO MEDECIN-RECS-READ.
039000     ADD +1 TO MEDECIN-TAB-CT.
039100     MOVE MEDECIN-ID TO MEDECIN-TAB-ID(MEDECIN-TAB-CT).
039200     IF MEDECIN-IS-GENERALISTE
039300         MOVE "Y" TO MEDECIN-TAB-GENERALISTE(MEDECIN-TAB-CT)
039400     ELSE
039500         MOVE "N" TO MEDECIN-TAB-GENERALISTE(MEDECIN-TAB-CT).
039600
039700     READ DOCTOR-FILE
039800         AT END MOVE "10" TO MFCODE
039900     END-READ.
040000 050-EXIT.
040100     EXIT.
040200
040300 060-LOAD-ASSURE-TABLE.
040400     ADD +1 TO ASSURE-RECS-READ.
040500     ADD +1 TO ASSURE-TAB-CT.
040600     MOVE ASSURE-ID           TO ASSURE-TAB-ID(ASSURE-TAB-CT).
040700     MOVE ASSURE-INSURANCE-NO TO ASSURE-TAB-INS-NO(ASSURE-TAB-CT).
040800
040900     READ INSURED-FILE
041000         AT END MOVE "10" TO AFCODE
041100     END-READ.
041200 060-EXIT.
041300     EXIT.
041400
041500 070-LOAD-CONSULT-TABLE.
041600     ADD +1 TO CONSULT-RECS-READ.
041700     ADD +1 TO CONSULT-TAB-CT.
041800     MOVE CONS-ID         TO CONSULT-TAB-ID(CONSULT-TAB-CT).
041810     MOVE CONS-COST       TO CONSULT-TAB-COST(CONSULT-TAB-CT).
041820     MOVE CONS-ASSURE-ID  TO CONSULT-TAB-ASSURE(CONSULT-TAB-CT).
041830     MOVE CONS-DOCTOR-ID  TO CONSULT-TAB-DOCTOR(CONSULT-TAB-CT).
042000
042100     READ CONSULTATION-FILE
042200         AT END MOVE "10" TO CFCODE
042300     END-READ.
042400 070-EXIT.
042500     EXIT.
042600
042700 100-MAINLINE.
042800     ADD +1 TO REMB-RECS-READ.
042900     IF WS-LINES > 45
043000         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
044000
044100     PERFORM 200-FIND-CONSULT THRU 200-EXIT.
044200     PERFORM 300-POST-REIMBURSEMENT THRU 300-EXIT.
044300     PERFORM 400-ACCUMULATE-TOTALS THRU 400-EXIT.
044400     PERFORM 500-WRITE-DETAIL-LINE THRU 500-EXIT.
044500     PERFORM 600-WRITE-POSTED-OUT THRU 600-EXIT.
044600
044700     READ REIMBURSEMENT-FILE
044800         AT END MOVE "10" TO RFCODE
044900                MOVE "N" TO MORE-REMB-SW
045000     END-READ.
045100 100-EXIT.
045200     EXIT.
045300
045400 200-FIND-CONSULT.
045500     MOVE ZERO  TO HOLD-COST, HOLD-CONS-ASSURE-ID,
045550                   HOLD-CONS-DOCTOR-ID.
045600     MOVE SPACES TO HOLD-INS-NO, HOLD-DR-TYPE, HOLD-IS-GP.
045700
045800     SET CONSULT-IDX TO 1.
045900     SEARCH ALL CONSULT-TAB
046000         WHEN CONSULT-TAB-ID(CONSULT-IDX) = REMB-CONS-ID
046100             MOVE CONSULT-TAB-COST(CONSULT-IDX)   TO HOLD-COST
046120             MOVE CONSULT-TAB-ASSURE(CONSULT-IDX) TO
046140                  HOLD-CONS-ASSURE-ID
046160             MOVE CONSULT-TAB-DOCTOR(CONSULT-IDX) TO
046180                  HOLD-CONS-DOCTOR-ID
046200         AT END
046300             MOVE ZERO TO HOLD-COST
046400     END-SEARCH.
046500 200-EXIT.
046600     EXIT.
046700
046800 300-POST-REIMBURSEMENT.
046810*    CAPTURE THE INCOMING STATUS BEFORE IT IS OVERLAID BELOW -
046820*    TICKET CB-2351.
046830     MOVE REMB-STATUS TO HOLD-ORIG-STATUS-SW.
046900     IF REMB-PENDING
047000         MOVE "T" TO REMB-STATUS
047100         MOVE RUN-TIMESTAMP TO REMB-DATE-PROCESSED
047200         ADD +1 TO REMB-PROCESSED-CT
047300     ELSE
047400         IF REMB-PROCESSED
047500             ADD +1 TO REMB-PROCESSED-CT
047600         ELSE
047700             ADD +1 TO REMB-REFUSED-CT.
047800
047900     MOVE "T" TO LK-REMB-CALC-FUNCTION.
048000     MOVE ZERO TO LK-REMB-CALC-AMOUNT.
048100     IF HOLD-COST NOT = ZERO
048200         MOVE "P" TO LK-REMB-CALC-FUNCTION
048300         MOVE HOLD-COST   TO LK-REMB-CALC-COST
048400         MOVE REMB-AMOUNT TO LK-REMB-CALC-AMOUNT
048500         MOVE ZERO TO CALC-CALL-RET-CODE
048600         CALL 'REMBCALC' USING REMB-CALC-LINK, CALC-CALL-RET-CODE
048800
048900         MOVE "C" TO LK-REMB-CALC-FUNCTION
049000         MOVE ZERO TO CALC-CALL-RET-CODE
049100         CALL 'REMBCALC' USING REMB-CALC-LINK, CALC-CALL-RET-CODE.
049200 300-EXIT.
049300     EXIT.
049400
049500 400-ACCUMULATE-TOTALS.
049600     ADD REMB-AMOUNT TO WS-TOTAL-AMT.
049610*    PENDING VERSUS PROCESSED SPLIT, OFF THE STATUS CAPTURED IN
049620*    300-POST-REIMBURSEMENT BEFORE IT WAS OVERLAID - CB-2351.
049630*    A RECORD READ REFUSED IS NEITHER - IT WAS NEVER REIMBURSED.
049640     IF HOLD-WAS-PENDING
049650         ADD REMB-AMOUNT TO WS-PENDING-AMT
049660     ELSE
049670         IF HOLD-WAS-PROCESSED
049680             ADD REMB-AMOUNT TO WS-PROCESSED-AMT.
049700
049800* ASSURE-SERVICE AND MEDECIN-SERVICE LOOKUPS ARE KEYED OFF THE
049850* CONSULTATION'S OWN ASSURE-ID/DOCTOR-ID, CAPTURED INTO
049870* HOLD-CONS-ASSURE-ID/HOLD-CONS-DOCTOR-ID BY 200-FIND-CONSULT -
049880* NOT OFF THE REMBR-REC, WHICH CARRIES NEITHER.
049900     PERFORM 450-FIND-DOCTOR-TYPE THRU 450-EXIT.
051100
051200     IF HOLD-DOCTOR-IS-GP
051300         ADD +1 TO WS-GP-CT
051400         ADD REMB-AMOUNT TO WS-GP-AMT
051500     ELSE
051600         ADD +1 TO WS-SPEC-CT
051700         ADD REMB-AMOUNT TO WS-SPEC-AMT
051800         ADD HOLD-COST   TO WS-SPEC-COST-TOTAL.
052000 400-EXIT.
052100     EXIT.
052200
052300 450-FIND-DOCTOR-TYPE.
052400     MOVE "   ?" TO HOLD-DR-TYPE.
052500     MOVE "N" TO HOLD-IS-GP.
052550     MOVE SPACES TO HOLD-INS-NO.
052600
052700     SET ASSURE-IDX TO 1.
052800     SEARCH ALL ASSURE-TAB
052900         WHEN ASSURE-TAB-ID(ASSURE-IDX) = HOLD-CONS-ASSURE-ID
052950             MOVE ASSURE-TAB-INS-NO(ASSURE-IDX) TO HOLD-INS-NO
053100         AT END
053200             CONTINUE
053300     END-SEARCH.
053400
053500     SET MEDECIN-IDX TO 1.
053900     SEARCH ALL MEDECIN-TAB
054000         WHEN MEDECIN-TAB-ID(MEDECIN-IDX) = HOLD-CONS-DOCTOR-ID
054050             IF MEDECIN-TAB-IS-GP(MEDECIN-IDX)
054060                 MOVE "Y"    TO HOLD-IS-GP
054070                 MOVE "GP  " TO HOLD-DR-TYPE
054080             ELSE
054090                 MOVE "N"    TO HOLD-IS-GP
054095                 MOVE "SPEC" TO HOLD-DR-TYPE
054100         AT END
054300             CONTINUE
054400     END-SEARCH.
054500 450-EXIT.
054600     EXIT.
054700
054800 500-WRITE-DETAIL-LINE.
054900     MOVE REMB-CONS-ID      TO DTL-CONS-ID-O.
055000     MOVE HOLD-INS-NO       TO DTL-INS-NO-O.
055100     MOVE HOLD-DR-TYPE      TO DTL-DR-TYPE-O.
055200     MOVE HOLD-COST         TO DTL-COST-O.
055300     MOVE LK-REMB-CALC-EFFECTIVE-PCT TO DTL-PCT-O.
055400     MOVE REMB-AMOUNT       TO DTL-AMOUNT-O.
055500     MOVE LK-REMB-CALC-COPAY TO DTL-COPAY-O.
055600     EVALUATE TRUE
055700         WHEN REMB-PENDING     MOVE "PENDING"   TO DTL-STATUS-O
055800         WHEN REMB-PROCESSED   MOVE "PROCESSED" TO DTL-STATUS-O
055900         WHEN REMB-REFUSED     MOVE "REFUSED"   TO DTL-STATUS-O
056000         WHEN OTHER            MOVE "UNKNOWN"   TO DTL-STATUS-O
056100     END-EVALUATE.
056200
056300     WRITE RPT-REC FROM WS-DETAIL-REC
056400         AFTER ADVANCING 1.
056500     ADD +1 TO WS-LINES.
056600 500-EXIT.
056700     EXIT.
056800
056900 600-WRITE-POSTED-OUT.
057000     WRITE REMBR-POSTED-REC FROM REMBR-REC.
057100 600-EXIT.
057200     EXIT.
057300
057400 700-WRITE-PAGE-HDR.
057500     IF WS-PAGES > 1
057600         WRITE RPT-REC FROM WS-BLANK-LINE
057700             AFTER ADVANCING TOP-OF-FORM.
057800     MOVE WS-PAGES TO PAGE-NBR-O.
057900     WRITE RPT-REC FROM WS-HDR-REC
058000         AFTER ADVANCING 1.
058100     ADD +1 TO WS-PAGES.
058200     WRITE RPT-REC FROM WS-BLANK-LINE
058300         AFTER ADVANCING 1.
058400     WRITE RPT-REC FROM WS-COLM-HDR-REC
058500         AFTER ADVANCING 1.
058600     MOVE ZERO TO WS-LINES.
058700 700-EXIT.
058800     EXIT.
058900
059000 800-OPEN-FILES.
059100     OPEN INPUT DOCTOR-FILE, INSURED-FILE, CONSULTATION-FILE,
059200           REIMBURSEMENT-FILE.
059300     OPEN OUTPUT REIMBURSEMENT-POSTED-FILE, REPORT-FILE, SYSOUT.
059400 800-EXIT.
059500     EXIT.
059600
059700 850-CLOSE-FILES.
059800     CLOSE DOCTOR-FILE, INSURED-FILE, CONSULTATION-FILE,
059900           REIMBURSEMENT-FILE, REIMBURSEMENT-POSTED-FILE,
060000           REPORT-FILE, SYSOUT.
060100 850-EXIT.
060200     EXIT.
060300
060400 900-CLEANUP.
060500     MOVE REMB-RECS-READ TO SUM-TOTAL-CT-O.
060600     MOVE WS-TOTAL-AMT   TO SUM-TOTAL-AMT-O.
060700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
060800     WRITE RPT-REC FROM WS-SUMMARY-LINE-1 AFTER ADVANCING 1.
060900
061000     MOVE REMB-PENDING-CT   TO SUM-PENDING-CT-O.
061100     MOVE REMB-PROCESSED-CT TO SUM-PROCESSED-CT-O.
061200     MOVE REMB-REFUSED-CT   TO SUM-REFUSED-CT-O.
061300     WRITE RPT-REC FROM WS-SUMMARY-LINE-2 AFTER ADVANCING 1.
061320
061340*    TICKET CB-2351 - AMOUNT BREAKDOWN TO MATCH THE COUNT LINE
061360*    ABOVE IT.
061380     MOVE WS-PENDING-AMT   TO SUM-PENDING-AMT-O.
061390     MOVE WS-PROCESSED-AMT TO SUM-PROCESSED-AMT-O.
061395     WRITE RPT-REC FROM WS-SUMMARY-LINE-2B AFTER ADVANCING 1.
061400
061500     MOVE WS-GP-CT  TO SUM-GP-CT-O.
061600     MOVE WS-GP-AMT TO SUM-GP-AMT-O.
061700     WRITE RPT-REC FROM WS-SUMMARY-LINE-3 AFTER ADVANCING 1.
061800
061900     MOVE WS-SPEC-CT  TO SUM-SPEC-CT-O.
062000     MOVE WS-SPEC-AMT TO SUM-SPEC-AMT-O.
062100     WRITE RPT-REC FROM WS-SUMMARY-LINE-4 AFTER ADVANCING 1.
062120
062140*    TICKET CB-2351 - WS-SPEC-COST-TOTAL WAS ALREADY BEING
062160*    COMPUTED FOR THE ECONOMIES CALL BELOW BUT NEVER PRINTED.
062180     MOVE WS-SPEC-COST-TOTAL TO SUM-SPEC-COST-O.
062190     WRITE RPT-REC FROM WS-SUMMARY-LINE-4B AFTER ADVANCING 1.
062200
062300     MOVE "S" TO LK-REMB-CALC-FUNCTION.
062400     MOVE WS-SPEC-COST-TOTAL TO LK-REMB-CALC-COST.
062500     MOVE ZERO TO CALC-CALL-RET-CODE.
062600     CALL 'REMBCALC' USING REMB-CALC-LINK, CALC-CALL-RET-CODE.
062700     MOVE LK-REMB-CALC-AMOUNT TO SUM-SAVINGS-AMT-O.
062800     WRITE RPT-REC FROM WS-SUMMARY-LINE-5 AFTER ADVANCING 1.
062900
063000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063100
063200     DISPLAY "** REIMBURSEMENT RECORDS READ **".
063300     DISPLAY REMB-RECS-READ.
063400     DISPLAY "** PENDING / PROCESSED / REFUSED **".
063500     DISPLAY REMB-PENDING-CT, REMB-PROCESSED-CT, REMB-REFUSED-CT.
063600     DISPLAY "** GENERALISTE / SPECIALISTE COUNT **".
063700     DISPLAY WS-GP-CT, WS-SPEC-CT.
063800
063900     DISPLAY "******** NORMAL END OF JOB REMBPOST ********".
064000 900-EXIT.
064100     EXIT.
064200
064300 1000-ABEND-RTN.
064400     WRITE SYSOUT-REC FROM ABEND-REC.
064500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064600     DISPLAY "*** ABNORMAL END OF JOB-REMBPOST ***" UPON CONSOLE.
064700     MOVE +16 TO RETURN-CODE.
064800     STOP RUN.
