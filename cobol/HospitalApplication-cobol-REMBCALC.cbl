000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REMBCALC.
000400 AUTHOR. M DUCROS.
000500 INSTALLATION. CAISSE REGIONALE - CENTRE DE TRAITEMENT BATCH.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                      CHANGE LOG                               *
001100******************************************************************
001200* 03/14/91 MD  ORIGINAL - REMBOURSEMENT PCT PAR TYPE DE MEDECIN  *
001300* 09/02/91 MD  ADDED CUSTOM-RATE ENTRY POINT FOR CONVENTIONS     *
001400*              HORS BAREME STANDARD                              *
001500* 11/30/92 PL  ADDED RESTE-A-CHARGE (CO-PAY) CALCULATION         *
001600* 06/11/94 PL  ADDED AMOUNT-VERIFICATION TOLERANCE CHECK         *
001700*              (1 CENTIME) PER NOTE FROM CONTROLE DE GESTION     *
001800* 02/08/96 RT  ADDED SPECIALIST-SAVINGS CALCULATION FOR THE      *
001900*              ANNUAL ECONOMIES REALISEES REPORT                 *
002000* 01/19/98 RT  ADDED EFFECTIVE-PERCENTAGE ENTRY POINT            *
002100* 10/05/99 JC  Y2K - CONS-DATE ALREADY CARRIED AS 9(14), NO       *
002200*              WINDOWING REQUIRED IN THIS SUBPROGRAM - VERIFIED   *
002300* 04/22/01 JC  ADDED MONEY/PERCENT EDIT-FIELD FORMATTING ENTRY    *
002400*              POINTS FOR THE REMBPOST REPORT                    *
002500* 08/30/03 SN  TICKET CB-2217 - ROUNDING MUST BE HALF-UP, NOT     *
002600*              TRUNCATED, ON ALL FOUR MONEY CALCULATIONS          *
002650* 05/17/05 SN  ADDED CALL-COUNT FOR CONTROLE DE GESTION'S MONTHLY  *
002660*              TALLY OF REMBCALC INVOCATIONS BY FUNCTION CODE     *
002670* 09/12/05 SN  TICKET CB-2340 - MOVED CALL-COUNT TO A STANDALONE   *
002680*              77-LEVEL AND ADDED THE NEGATIVE-COST-SW LATCH SO    *
002690*              QA'S CORE-DUMP SCAN CAN FIND BOTH WITHOUT WALKING   *
002695*              THE MISC-FIELDS GROUP                               *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
003950*    CALL-COUNT IS A DIAGNOSTIC TALLY ONLY - NOT PASSED BACK TO
003960*    THE CALLER.  CONTROLE DE GESTION PULLS IT FROM A CORE DUMP
003970*    IF THE MONTHLY REMBCALC INVOCATION COUNT EVER LOOKS WRONG -
003980*    KEPT STANDALONE, NOT IN MISC-FIELDS, SO IT SURVIVES A CORE
003990*    DUMP SCAN EVEN IF THE GROUP BELOW IS EVER RESEQUENCED.
004000 77  WS-CALL-COUNT               PIC 9(07) COMP VALUE ZERO.
004010*    NEGATIVE-COST-SW LATCHES ACROSS THE 100/600 PARAGRAPHS SO
004020*    A REPEAT CALL WITH THE SAME BAD COST DOESN'T RE-TRIGGER THE
004030*    QA ALERT ON EVERY SINGLE ROW OF A BATCH.
004040 77  WS-NEGATIVE-COST-SW         PIC X VALUE "N".
004050     88  NEGATIVE-COST-SEEN        VALUE "Y".
004060 01  MISC-FIELDS.
004100     05  TEMP-AMOUNT             PIC S9(9)V99 COMP-3.
004200     05  TEMP-RATIO              PIC S9(3)V9(4) COMP-3.
004300     05  TEMP-RATIO-100          PIC S9(3)V9(4) COMP-3.
004400     05  HOLD-RATE               PIC S9(1)V99 COMP-3.
004500
004600 LINKAGE SECTION.
004700 01  REMB-CALC-REC.
004750     05  REMB-CALC-CONTROL-BYTES.
004800         10  REMB-CALC-FUNCTION         PIC X.
004900             88  CALC-BY-DOCTOR-TYPE       VALUE "T".
005000             88  CALC-BY-CUSTOM-RATE       VALUE "R".
005100             88  CALC-EFFECTIVE-PCT        VALUE "P".
005200             88  CALC-COPAY                VALUE "C".
005300             88  CALC-VERIFY-AMOUNT        VALUE "V".
005400             88  CALC-SAVINGS              VALUE "S".
005500         10  REMB-CALC-DOCTOR-IS-GENERALISTE PIC X.
005600             88  DOCTOR-IS-GENERALISTE        VALUE "Y".
005650     05  REMB-CALC-CONTROL-BYTES-R REDEFINES REMB-CALC-CONTROL-BYTES.
005660*        COMBINED 2-BYTE VIEW OF THE CONTROL BYTES, KEPT SINCE
005670*        THE OLD MONTH-END DIAGNOSTIC DUMP PRINTS THIS PAIR AS
005680*        A SINGLE FIELD RATHER THAN TWO.
005690         10  REMB-CALC-CONTROL-PAIR     PIC X(02).
005700     05  REMB-CALC-RATE-INPUTS.
005750         10  REMB-CALC-COST             PIC S9(8)V99 COMP-3.
005800         10  REMB-CALC-CUSTOM-RATE      PIC S9(1)V99 COMP-3.
005850     05  REMB-CALC-RATE-INPUTS-R REDEFINES REMB-CALC-RATE-INPUTS.
005860*        ALTERNATE VIEW USED BY 200-CALC-BY-CUSTOM-RATE'S RANGE
005870*        EDIT WHEN THE CONVENTION HORS BAREME IS KEYED AS A
005880*        SINGLE PACKED BLOCK BY THE UPSTREAM CONVENTIONS SYSTEM.
005890         10  REMB-CALC-RATE-INPUTS-PACK PIC S9(11)V9999 COMP-3.
006000     05  REMB-CALC-AMOUNT-FIELDS.
006050         10  REMB-CALC-AMOUNT           PIC S9(8)V99 COMP-3.
006060         10  REMB-CALC-EXPECTED-AMOUNT  PIC S9(8)V99 COMP-3.
006070     05  REMB-CALC-AMOUNT-FIELDS-R REDEFINES REMB-CALC-AMOUNT-FIELDS.
006080*        COMBINED VIEW OF ACTUAL/EXPECTED AMOUNT PASSED TOGETHER
006090*        TO 500-VERIFY-AMOUNT BY THE OLDER CALLING CONVENTION -
006095*        KEPT FOR THE TICKET CB-2217 REGRESSION TEST DECK.
006096         10  REMB-CALC-AMOUNT-PAIR      PIC S9(19)V9999 COMP-3.
006100     05  REMB-CALC-EFFECTIVE-PCT    PIC S9(3)V99 COMP-3.
006200     05  REMB-CALC-COPAY            PIC S9(8)V99 COMP-3.
006300     05  REMB-CALC-AMOUNT-OK-SW     PIC X.
006400         88  AMOUNT-VERIFIED          VALUE "Y".
006500
006600 01  RETURN-CD                      PIC 9(4) COMP.
006700
006800 PROCEDURE DIVISION USING REMB-CALC-REC, RETURN-CD.
006850     ADD 1 TO WS-CALL-COUNT.
006900     EVALUATE TRUE
007000         WHEN CALC-BY-DOCTOR-TYPE
007100             PERFORM 100-CALC-BY-DOCTOR-TYPE THRU 100-EXIT
007200         WHEN CALC-BY-CUSTOM-RATE
007300             PERFORM 200-CALC-BY-CUSTOM-RATE THRU 200-EXIT
007400         WHEN CALC-EFFECTIVE-PCT
007500             PERFORM 300-CALC-EFFECTIVE-PCT THRU 300-EXIT
007600         WHEN CALC-COPAY
007700             PERFORM 400-CALC-COPAY THRU 400-EXIT
007800         WHEN CALC-VERIFY-AMOUNT
007900             PERFORM 500-VERIFY-AMOUNT THRU 500-EXIT
008000         WHEN CALC-SAVINGS
008100             PERFORM 600-CALC-SAVINGS THRU 600-EXIT
008200     END-EVALUATE.
008300
008400     MOVE ZERO TO RETURN-CD.
008500     GOBACK.
008600
008700 100-CALC-BY-DOCTOR-TYPE.
008800*    GENERALISTE REMBOURSE A 100%, SPECIALISTE A 80%.
008900     IF REMB-CALC-COST < ZERO
008910         SET NEGATIVE-COST-SEEN TO TRUE
009000         MOVE "N" TO REMB-CALC-AMOUNT-OK-SW
009100         MOVE ZERO TO REMB-CALC-AMOUNT
009200         GO TO 100-EXIT.
009300
009400     IF DOCTOR-IS-GENERALISTE
009500         MOVE 1.00 TO HOLD-RATE
009600     ELSE
009700         MOVE 0.80 TO HOLD-RATE.
009800
009900     COMPUTE REMB-CALC-AMOUNT ROUNDED =
010000         REMB-CALC-COST * HOLD-RATE.
010100 100-EXIT.
010200     EXIT.
010300
010400 200-CALC-BY-CUSTOM-RATE.
010500*    RATE MUST BE 0 THRU 1 INCLUSIVE - CONVENTIONS HORS BAREME.
010600     IF REMB-CALC-CUSTOM-RATE < ZERO OR
010700        REMB-CALC-CUSTOM-RATE > 1.00
010800         MOVE ZERO TO REMB-CALC-AMOUNT
010900         GO TO 200-EXIT.
011000
011100     COMPUTE REMB-CALC-AMOUNT ROUNDED =
011200         REMB-CALC-COST * REMB-CALC-CUSTOM-RATE.
011300 200-EXIT.
011400     EXIT.
011500
011600 300-CALC-EFFECTIVE-PCT.
011700*    EFFECTIVE PCT = (REMBOURSE / COUT), 4 DEC HALF-UP, X 100,
011800*    THEN 2 DEC HALF-UP.  ZERO WHEN COST IS ZERO.
011900     IF REMB-CALC-COST = ZERO
012000         MOVE ZERO TO REMB-CALC-EFFECTIVE-PCT
012100         GO TO 300-EXIT.
012200
012300     COMPUTE TEMP-RATIO ROUNDED =
012400         REMB-CALC-AMOUNT / REMB-CALC-COST.
012500     COMPUTE REMB-CALC-EFFECTIVE-PCT ROUNDED =
012600         TEMP-RATIO * 100.
012700 300-EXIT.
012800     EXIT.
012900
013000 400-CALC-COPAY.
013100*    RESTE A CHARGE = COUT - REMBOURSE, FLOORED AT ZERO.
013200     COMPUTE TEMP-AMOUNT = REMB-CALC-COST - REMB-CALC-AMOUNT.
013300     IF TEMP-AMOUNT < ZERO
013400         MOVE ZERO TO REMB-CALC-COPAY
013500     ELSE
013600         MOVE TEMP-AMOUNT TO REMB-CALC-COPAY.
013700 400-EXIT.
013800     EXIT.
013900
014000 500-VERIFY-AMOUNT.
014100*    TOLERANCE OF ONE CENTIME PER CONTROLE DE GESTION NOTE
014200*    OF 06/11/94.
014300     MOVE "N" TO REMB-CALC-AMOUNT-OK-SW.
014400     COMPUTE TEMP-AMOUNT =
014500         REMB-CALC-AMOUNT - REMB-CALC-EXPECTED-AMOUNT.
014600     IF TEMP-AMOUNT < ZERO
014700         MULTIPLY TEMP-AMOUNT BY -1 GIVING TEMP-AMOUNT.
014800     IF TEMP-AMOUNT < 0.01
014900         MOVE "Y" TO REMB-CALC-AMOUNT-OK-SW.
015000 500-EXIT.
015100     EXIT.
015200
015300 600-CALC-SAVINGS.
015400*    ECONOMIE REALISEE SUR LES CONSULTATIONS SPECIALISTE =
015500*    TOTAL COUT SPECIALISTE X (1 - 0.80).
015600     IF REMB-CALC-COST < ZERO
015650         SET NEGATIVE-COST-SEEN TO TRUE
015700         MOVE ZERO TO REMB-CALC-AMOUNT
015800         GO TO 600-EXIT.
015900
016000     COMPUTE REMB-CALC-AMOUNT ROUNDED =
016100         REMB-CALC-COST * 0.20.
016200 600-EXIT.
016300     EXIT.
