000100******************************************************************
000200* ASSURE    -  INSURED-PERSON MASTER RECORD                      *
000300*              ONE RECORD PER ASSURE (INSURED PARTY).  LOADED    *
000400*              INTO ASSURE-TABLE IN CONSEDIT, PRESCEDIT AND      *
000500*              REMBPOST AND SEARCHED BY ASSURE-ID (ASCENDING,    *
000600*              SORTED BY THE EXTRACT THAT BUILDS INSURED-FILE).  *
000700* REPLACES:    DALYEDIT'S PATDALY / PATMSTR CONVENTION - ONE     *
000800*              FLAT COPYBOOK PER MASTER RECORD, FILLER TO THE    *
000900*              STATED WIDTH, 88-LEVELS ON EVERY CODED FIELD.     *
001000******************************************************************
001100 01  ASSURE-REC.
001200     05  ASSURE-ID               PIC 9(09).
001300     05  ASSURE-INSURANCE-NO     PIC X(13).
001400     05  ASSURE-PAY-METHOD       PIC X(01).
001500         88  PAY-BY-VIREMENT         VALUE "V".
001600         88  PAY-BY-CASH             VALUE "C".
001700         88  PAY-METHOD-VALID        VALUES ARE "V" "C".
001800     05  ASSURE-ATTEND-DOCTOR-ID PIC 9(09).
001900*        ZERO WHEN THE ASSURE HAS NOT YET CHOSEN A GENERALISTE.
002000     05  ASSURE-NAME             PIC X(50).
002100     05  ASSURE-BIRTH-DATE       PIC 9(08).
002200     05  ASSURE-BIRTH-DATE-R REDEFINES ASSURE-BIRTH-DATE.
002300         10  ASSURE-BIRTH-YYYY   PIC 9(04).
002400         10  ASSURE-BIRTH-MM     PIC 9(02).
002500         10  ASSURE-BIRTH-DD     PIC 9(02).
002600     05  ASSURE-GENDER           PIC X(05).
002700         88  GENDER-MALE             VALUE "M    ".
002800         88  GENDER-FEMALE           VALUE "F    ".
002900         88  GENDER-OTHER            VALUE "AUTRE".
003000         88  GENDER-VALID            VALUES ARE "M    " "F    "
003100                                               "AUTRE".
003200     05  ASSURE-ADDRESS          PIC X(100).
003300     05  ASSURE-PHONE            PIC X(15).
003400     05  ASSURE-EMAIL            PIC X(50).
003500     05  FILLER                  PIC X(05).
