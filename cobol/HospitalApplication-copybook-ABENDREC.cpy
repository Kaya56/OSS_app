000100******************************************************************
000200* ABENDREC  -  COMMON ABEND / OUT-OF-BALANCE MESSAGE RECORD       *
000300* WRITTEN TO SYSOUT WHEN A RUN-BALANCING OR FILE-STATUS          *
000400* CONDITION FORCES A JOB TO TERMINATE ABNORMALLY.  SHARED BY     *
000500* CONSEDIT, PRESCEDIT AND REMBPOST SO THE OPERATOR SEES THE      *
000600* SAME LAYOUT ON SYSOUT NO MATTER WHICH STEP ABENDED.            *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  ABEND-REASON           PIC X(40)  VALUE SPACES.
001000     05  FILLER                 PIC X(01)  VALUE SPACE.
001100     05  EXPECTED-VAL            PIC X(15)  VALUE SPACES.
001200     05  FILLER                 PIC X(01)  VALUE SPACE.
001300     05  ACTUAL-VAL              PIC X(15)  VALUE SPACES.
001400     05  FILLER                 PIC X(56)  VALUE SPACES.
