000100******************************************************************
000200* MEDECIN   -  DOCTOR MASTER RECORD                               *
000300*              ONE RECORD PER MEDECIN (GENERALISTE OR            *
000400*              SPECIALISTE).  LOADED INTO MEDECIN-TABLE AND       *
000500*              SEARCHED BY DOCTOR-ID THE SAME WAY CONSEDIT'S      *
000600*              FOREBEAR, DALYEDIT, SEARCHED ITS WARD/EQUIPMENT    *
000700*              TABLES.  A BLANK SPECIALISATION MEANS GENERALISTE. *
000800******************************************************************
000900 01  MEDECIN-REC.
001000     05  MEDECIN-ID              PIC 9(09).
001100     05  MEDECIN-SPECIALISATION  PIC X(50).
001200         88  MEDECIN-IS-GENERALISTE  VALUE SPACES.
001300     05  MEDECIN-NAME            PIC X(50).
001400     05  MEDECIN-BIRTH-DATE      PIC 9(08).
001500     05  MEDECIN-BIRTH-DATE-R REDEFINES MEDECIN-BIRTH-DATE.
001600         10  MEDECIN-BIRTH-YYYY  PIC 9(04).
001700         10  MEDECIN-BIRTH-MM    PIC 9(02).
001800         10  MEDECIN-BIRTH-DD    PIC 9(02).
001900     05  MEDECIN-GENDER          PIC X(05).
002000         88  MEDECIN-GENDER-VALID    VALUES ARE "M    " "F    "
002100                                               "AUTRE".
002200     05  MEDECIN-ADDRESS         PIC X(100).
002300     05  MEDECIN-PHONE           PIC X(15).
002400     05  MEDECIN-EMAIL           PIC X(50).
002500     05  FILLER                  PIC X(05).
