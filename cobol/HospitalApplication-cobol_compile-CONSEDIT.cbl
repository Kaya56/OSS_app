000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CONSEDIT.
000300 AUTHOR. M DUCROS.
000400 INSTALLATION. CAISSE REGIONALE - CENTRE DE TRAITEMENT BATCH.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY CONSULTATION FILE
001300*          PRODUCED BY THE FRONT-OFFICE CAPTURE SYSTEM FROM THE
001400*          AGENCE TERMINALS.
001500*
001600*          IT LOADS THE DOCTOR AND INSURED MASTER FILES INTO
001700*          IN-MEMORY TABLES (BINARY SEARCH BY ID), REVALIDATES
001800*          EACH MASTER RECORD AS IT IS LOADED, THEN EDITS EACH
001900*          CONSULTATION AGAINST THOSE TABLES AND CREATES THE
002000*          PENDING REIMBURSEMENT RECORD FOR EVERY CONSULTATION
002100*          THAT PASSES EDIT.
002200*
002300*          INPUT FILES    -  INSURED-FILE, DOCTOR-FILE,
002400*                            CONSULTATION-FILE
002500*          OUTPUT FILES   -  REIMBURSEMENT-FILE, ERROR-FILE
002600*          DUMP FILE      -  SYSOUT
002700*
002800******************************************************************
002900*                      CHANGE LOG                                *
003000******************************************************************
003100* 03/14/91 MD  ORIGINAL - CARRIED OVER FROM THE HOSPITAL DAILY-   *
003200*              CHARGES EDIT (DALYEDIT) SHAPE FOR THE NEW          *
003300*              CONSULTATION/REMBOURSEMENT BATCH                  *
003400* 09/02/91 MD  ADDED DOCTOR/INSURED MASTER-LOAD VALIDATION -      *
003500*              NO SEPARATE MAINTENANCE RUN EXISTS FOR THESE       *
003600*              MASTERS SO THE EDITS HAPPEN HERE ON LOAD           *
003700* 11/30/92 PL  ADDED CALL TO REMBCALC FOR THE REMBOURSEMENT       *
003800*              AMOUNT INSTEAD OF AN INLINE COMPUTE                *
003900* 06/11/94 PL  ADDED CONSULTATION-DATE WINDOW EDIT (NOT MORE      *
004000*              THAN 1 HOUR IN THE FUTURE, NOT OLDER THAN 2 YEARS) *
004100* 02/08/96 RT  ADDED SPECIALISTE COST ACCUMULATOR FOR THE         *
004200*              ECONOMIES REALISEES LINE ON THE REMBPOST REPORT    *
004300* 10/05/99 JC  Y2K - CONS-DATE AND THE RUN TIMESTAMP ARE BOTH     *
004400*              FULL 4-DIGIT-YEAR FIELDS, NO WINDOWING NEEDED      *
004500* 04/22/01 JC  DROPPED THE DALYEDIT TRAILER-RECORD BALANCING -    *
004600*              THIS FEED HAS NO TRAILER RECORD, EOF IS EOF        *
004700* 08/30/03 SN  TICKET CB-2217 - ATTENDING-DOCTOR-ID OF ZERO IS    *
004800*              VALID (ASSURE HAS NOT YET CHOSEN A GENERALISTE)    *
004850* 09/12/05 SN  TICKET CB-2340 - WHEN NOT ZERO, ATTENDING-DOCTOR-  *
004860*              ID MUST NAME A DOCTOR ON FILE WHO IS A             *
004870*              GENERALISTE - ADDED THE CHECK IN 051 AND SWAPPED   *
004880*              THE TABLE-LOAD ORDER SO DOCTOR-TAB IS BUILT FIRST  *
004885* 09/19/05 SN  TICKET CB-2340 - 300-EDIT-CONSULTATION WAS         *
004886*              REJECTING ANY CONS-DATE AFTER RUN-TIMESTAMP WITH   *
004887*              NO ALLOWANCE, EVEN THOUGH THE 06/11/94 WINDOW EDIT *
004888*              WAS DOCUMENTED (AND INTENDED) TO ALLOW UP TO 1     *
004889*              HOUR - ADDED FUTURE-CUTOFF-TIMESTAMP IN 000 AND    *
004890*              COMPARE AGAINST THAT INSTEAD OF THE BARE RUN       *
004891*              TIMESTAMP                                          *
004892* 09/26/05 SN  TICKET CB-2340 - ASSURE-PHONE/EMAIL AND MEDECIN-    *
004893*              PHONE/EMAIL WERE CARRIED ON THE MASTERS BUT NEVER  *
004894*              EDITED - ADDED PHONE-DIGIT-COUNT AND EMAIL-AT-SIGN  *
004895*              CHECKS TO 051 AND 061                               *
004896* 11/02/05 SN  TICKET CB-2351 - AUDIT FOUND NAME/SPECIALISATION     *
004897*              FIELDS WITH DIGITS AND STRAY PUNCTUATION THAT HAD    *
004898*              PASSED EDIT ON LENGTH ALONE - FLDLEN NOW ALSO        *
004899*              RETURNS A CLASS CHECK, TESTED IN 051 AND 061 -       *
004902*              ALSO TIGHTENED PHONE TO THE REAL +33/0 FORMAT AND    *
004903*              EMAIL TO A LOCAL@DOMAIN.TLD SHAPE INSTEAD OF JUST A  *
004904*              DIGIT COUNT AND AN @ COUNT                          *
004910******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT INSURED-FILE
006300     ASSIGN TO UT-S-ASSURE
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS AFCODE.
006600
006700     SELECT DOCTOR-FILE
006800     ASSIGN TO UT-S-MEDECIN
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS MFCODE.
007100
007200     SELECT CONSULTATION-FILE
007300     ASSIGN TO UT-S-CONSULT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS CFCODE.
007600
007700     SELECT REIMBURSEMENT-FILE
007800     ASSIGN TO UT-S-REMBOUT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS RFCODE.
008100
008200     SELECT ERROR-FILE
008300     ASSIGN TO UT-S-CONSERR
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS EFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700******* INSURED MASTER, SORTED ASCENDING BY ASSURE-ID.  FIELD
009800******* PICTURES MATCH ASSURE.CPY EXACTLY; DDS CARRIED THE OLD
009900******* 243-BYTE LENGTH FOR SEVERAL CYCLES AFTER THE ADDRESS
010000******* AND EMAIL FIELDS WERE WIDENED ON THE COPYBOOK - A SHOP
010050******* REVIEW CAUGHT THE MISMATCH, SO 265 (THE ACTUAL FIELD
010070******* SUM PLUS FILLER) IS WHAT RUNS HERE.
010100 FD  INSURED-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 265 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS ASSURE-REC.
010700 COPY ASSURE.
010800
010900******* DOCTOR MASTER, SORTED ASCENDING BY DOCTOR-ID.
011000 FD  DOCTOR-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 292 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS MEDECIN-REC.
011600 COPY MEDECIN.
011700
011800******* CONSULTATIONS ARRIVE IN ARRIVAL ORDER, NOT SORTED.
011900 FD  CONSULTATION-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 156 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS CONSULT-REC.
012500 COPY CONSULT.
012600
012700******* ONE REMBR-REC IS WRITTEN FOR EVERY ACCEPTED CONSULTATION.
012800 FD  REIMBURSEMENT-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 61 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS REMBR-REC.
013400 COPY REMBR.
013500
013600 FD  ERROR-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 132 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS CONSERR-REC.
014200 01  CONSERR-REC.
014300     05  ERR-SOURCE-ID           PIC 9(09).
014400     05  FILLER                  PIC X(01).
014500     05  ERR-MESSAGE             PIC X(60).
014600     05  FILLER                  PIC X(62).
014700
014800 WORKING-STORAGE SECTION.
014900 01  FILE-STATUS-CODES.
015000     05  AFCODE                  PIC X(2).
015100         88 NO-MORE-ASSURE  VALUE "10".
015200     05  MFCODE                  PIC X(2).
015300         88 NO-MORE-MEDECIN VALUE "10".
015400     05  CFCODE                  PIC X(2).
015500         88 NO-MORE-CONSULT VALUE "10".
015600     05  RFCODE                  PIC X(2).
015700     05  EFCODE                  PIC X(2).
015800
015900******* IN-MEMORY MASTER TABLES, LOADED ONCE, SEARCHED BY
016000******* BINARY SEARCH (SEARCH ALL) ON THE ASCENDING ID KEY -
016100******* THE SAME ROLE PATSRCH'S EQUIP-TABLE-REC PLAYED, BUT
016200******* KEYED FOR SEARCH ALL RATHER THAN A LINEAR SEARCH.
016300 01  ASSURE-TABLE-AREA.
016400     05  ASSURE-TAB OCCURS 1 TO 9999 TIMES
016500             DEPENDING ON ASSURE-TAB-CT
016600             ASCENDING KEY IS ASSURE-TAB-ID
016700             INDEXED BY ASSURE-IDX.
016800         10  ASSURE-TAB-ID       PIC 9(09).
016900         10  ASSURE-TAB-INS-NO   PIC X(13).
017000         10  ASSURE-TAB-PAY-MTH  PIC X(01).
017100         10  ASSURE-TAB-ATTEND   PIC 9(09).
017200     05  ASSURE-TAB-CT           PIC 9(04) COMP VALUE ZERO.
017300
017400 01  MEDECIN-TABLE-AREA.
017500     05  MEDECIN-TAB OCCURS 1 TO 9999 TIMES
017600             DEPENDING ON MEDECIN-TAB-CT
017700             ASCENDING KEY IS MEDECIN-TAB-ID
017800             INDEXED BY MEDECIN-IDX.
017900         10  MEDECIN-TAB-ID          PIC 9(09).
018000         10  MEDECIN-TAB-GENERALISTE PIC X(01).
018100             88  MEDECIN-TAB-IS-GP       VALUE "Y".
018200     05  MEDECIN-TAB-CT          PIC 9(04) COMP VALUE ZERO.
018300
018400 01  RUN-TIMESTAMP-FIELDS.
018500     05  WS-CURRENT-DATE-FIELDS.
018600         10  WS-CURRENT-DATE.
018700             15  WS-CURRENT-YEAR    PIC  9(4).
018800             15  WS-CURRENT-MONTH   PIC  9(2).
018900             15  WS-CURRENT-DAY     PIC  9(2).
019000         10  WS-CURRENT-TIME.
019100             15  WS-CURRENT-HOUR    PIC  9(2).
019200             15  WS-CURRENT-MINUTE  PIC  9(2).
019300             15  WS-CURRENT-SECOND  PIC  9(2).
019400             15  WS-CURRENT-MS      PIC  9(2).
019500         10  WS-DIFF-FROM-GMT       PIC S9(4).
019600     05  RUN-TIMESTAMP              PIC 9(14).
019700     05  RUN-TIMESTAMP-R REDEFINES RUN-TIMESTAMP.
019800         10  RUN-TS-YYYY            PIC 9(04).
019900         10  RUN-TS-MM              PIC 9(02).
020000         10  RUN-TS-DD              PIC 9(02).
020100         10  RUN-TS-HH              PIC 9(02).
020200         10  RUN-TS-MIN             PIC 9(02).
020300         10  RUN-TS-SS              PIC 9(02).
020400     05  CUTOFF-2YR-TIMESTAMP       PIC 9(14).
020420*    1-HOUR GRACE ON THE CONSULTATION-DATE-NOT-IN-THE-FUTURE
020440*    EDIT - SEE TICKET CB-2340, 300-EDIT-CONSULTATION.
020460     05  FUTURE-CUTOFF-TIMESTAMP    PIC 9(14).
020470     05  FUTURE-CUTOFF-TIMESTAMP-R REDEFINES FUTURE-CUTOFF-TIMESTAMP.
020480         10  FUTURE-TS-YYYY             PIC 9(04).
020482         10  FUTURE-TS-MM               PIC 9(02).
020484         10  FUTURE-TS-DD               PIC 9(02).
020486         10  FUTURE-TS-HH               PIC 9(02).
020488         10  FUTURE-TS-MIN              PIC 9(02).
020490         10  FUTURE-TS-SS               PIC 9(02).
020500
020600 01  COUNTERS-AND-ACCUMULATORS.
020700     05  ASSURE-RECS-READ        PIC 9(7) COMP.
020800     05  ASSURE-RECS-REJECTED    PIC 9(7) COMP.
020900     05  MEDECIN-RECS-READ       PIC 9(7) COMP.
021000     05  MEDECIN-RECS-REJECTED   PIC 9(7) COMP.
021100     05  CONS-RECS-READ          PIC 9(7) COMP.
021200     05  CONS-RECS-WRITTEN       PIC 9(7) COMP.
021300     05  CONS-RECS-REJECTED      PIC 9(7) COMP.
021400     05  CONS-GP-COUNT           PIC 9(7) COMP.
021500     05  CONS-SPECIALIST-COUNT   PIC 9(7) COMP.
021600     05  REMB-ID-CTR             PIC 9(09) COMP.
021700     05  WS-TOTAL-COST           PIC S9(9)V99 COMP-3.
021800     05  WS-SPECIALIST-COST      PIC S9(9)V99 COMP-3.
021900     05  TAB-SUB                 PIC 9(04) COMP.
022000     05  DUP-SUB                 PIC 9(04) COMP.
022100
022150*    STR-LTH AND THE SWITCHES BELOW STAY ON THEIR OWN 77-LEVELS,
022160*    THE WAY DALYEDIT AND PATSRCH CARRY THEIR WORK FIELDS, SINCE
022170*    THEY ARE REUSED ACROSS EVERY EDIT PARAGRAPH IN THE PROGRAM.
022181 77  WS-AT-SIGN-CT               PIC 9(02) COMP VALUE ZERO.
022183*    RETURN-CLASS-SW CATCHER FOR FLDLEN, AND THE PHONE/EMAIL SCAN
022184*    FIELDS BELOW - TICKET CB-2351.
022185 77  STR-CLASS-SW                PIC X(01).
022186 77  WS-SCAN-POS                 PIC 9(02) COMP VALUE ZERO.
022187 77  WS-STRIP-POS                PIC 9(02) COMP VALUE ZERO.
022188 77  WS-EMAIL-AT-POS             PIC 9(02) COMP VALUE ZERO.
022189 77  WS-EMAIL-DOT-POS            PIC 9(02) COMP VALUE ZERO.
022190 77  WS-PHONE-STRIPPED           PIC X(15) VALUE SPACES.
022191 77  WS-PHONE-RAW                PIC X(15) VALUE SPACES.
022192 77  WS-EMAIL-RAW                PIC X(50) VALUE SPACES.
022193 01  MISC-WS-FLDS.
022300     05  STR-LTH                 PIC 9(04) VALUE 0.
022400     05  RETURN-CD               PIC S9(04) VALUE 0.
022500     05  LOAD-REJECT-SW          PIC X(01).
022600         88  LOAD-RECORD-REJECTED   VALUE "Y".
022700     05  EDIT-REJECT-SW          PIC X(01).
022800         88  EDIT-RECORD-REJECTED   VALUE "Y".
022810*    SET BY 053-CHECK-PHONE-FORMAT/056-CHECK-EMAIL-FORMAT BELOW -
022820*    TICKET CB-2351.
022830     05  WS-PHONE-FMT-SW         PIC X(01).
022840         88  PHONE-FORMAT-OK        VALUE "Y".
022850     05  WS-EMAIL-FMT-SW         PIC X(01).
022860         88  EMAIL-FORMAT-OK        VALUE "Y".
022900
023000 01  FLAGS-AND-SWITCHES.
023100     05  MORE-CONSULT-SW         PIC X(01) VALUE "Y".
023200         88 NO-MORE-CONSULTATIONS VALUE "N".
023300
023400 01  HOLD-FIELDS.
023500     05  HOLD-TEXT               PIC X(255).
023600     05  HOLD-MEDECIN-IS-GP      PIC X(01).
023700     05  HOLD-ASSURE-PAY-METHOD  PIC X(01).
023800
023900 01  REMB-CALC-LINK.
024000     05  LK-REMB-CALC-FUNCTION        PIC X.
024100     05  LK-REMB-CALC-DOCTOR-GP       PIC X.
024200     05  LK-REMB-CALC-COST            PIC S9(8)V99 COMP-3.
024300     05  LK-REMB-CALC-CUSTOM-RATE     PIC S9(1)V99 COMP-3.
024400     05  LK-REMB-CALC-AMOUNT          PIC S9(8)V99 COMP-3.
024500     05  LK-REMB-CALC-EXPECTED-AMT    PIC S9(8)V99 COMP-3.
024600     05  LK-REMB-CALC-EFFECTIVE-PCT   PIC S9(3)V99 COMP-3.
024700     05  LK-REMB-CALC-COPAY           PIC S9(8)V99 COMP-3.
024800     05  LK-REMB-CALC-AMOUNT-OK-SW    PIC X.
024900 01  CALC-CALL-RET-CODE               PIC S9(4) COMP.
025000
025100 COPY ABENDREC.
025200
025300 PROCEDURE DIVISION.
025400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025450*    DOCTOR-TAB MUST BE BUILT BEFORE ASSURE-TAB - 051-EDIT-
025460*    ASSURE-MASTER NEEDS IT TO VALIDATE ASSURE-ATTEND-DOCTOR-ID.
025500     PERFORM 060-LOAD-MEDECIN-TABLE THRU 060-EXIT
025600             UNTIL NO-MORE-MEDECIN.
025700     PERFORM 050-LOAD-ASSURE-TABLE THRU 050-EXIT
025800             UNTIL NO-MORE-ASSURE.
025900     PERFORM 100-MAINLINE THRU 100-EXIT
026000             UNTIL NO-MORE-CONSULTATIONS.
026100     PERFORM 900-CLEANUP THRU 900-EXIT.
026200     MOVE +0 TO RETURN-CODE.
026300     GOBACK.
026400
026500 000-HOUSEKEEPING.
026600     DISPLAY "******** BEGIN JOB CONSEDIT ********".
026700     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
026800     MOVE WS-CURRENT-YEAR   TO RUN-TS-YYYY.
026900     MOVE WS-CURRENT-MONTH  TO RUN-TS-MM.
027000     MOVE WS-CURRENT-DAY    TO RUN-TS-DD.
027100     MOVE WS-CURRENT-HOUR   TO RUN-TS-HH.
027200     MOVE WS-CURRENT-MINUTE TO RUN-TS-MIN.
027300     MOVE WS-CURRENT-SECOND TO RUN-TS-SS.
027400*    CONSULTATION DATE MAY NOT BE OLDER THAN 2 YEARS - GOOD
027500*    ENOUGH FOR A BATCH EDIT TO SUBTRACT 2 FROM THE RUN YEAR.
027600     MOVE RUN-TIMESTAMP TO CUTOFF-2YR-TIMESTAMP.
027700     SUBTRACT 2 FROM RUN-TS-YYYY GIVING RUN-TS-YYYY
027800         IN CUTOFF-2YR-TIMESTAMP.
027820*    CONSULTATION DATE MAY RUN UP TO 1 HOUR AHEAD OF THE RUN
027840*    TIMESTAMP - CLOCK SKEW BETWEEN THE WARD TERMINALS AND THE
027860*    BATCH SERVER.  GOOD ENOUGH TO ADD 1 TO THE RUN HOUR; ANY
027880*    MIDNIGHT ROLLOVER IS STILL CAUGHT BY THE DATE-RANGE EDITS.
027900     MOVE RUN-TIMESTAMP TO FUTURE-CUTOFF-TIMESTAMP.
027920     ADD 1 TO FUTURE-TS-HH.
027940     IF FUTURE-TS-HH > 23
027960         SUBTRACT 24 FROM FUTURE-TS-HH.
027980
028000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028100     MOVE ZERO TO REMB-ID-CTR.
028200
028300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028400
028500     READ INSURED-FILE
028600         AT END MOVE "10" TO AFCODE
028700     END-READ.
028800     READ DOCTOR-FILE
028900         AT END MOVE "10" TO MFCODE
029000     END-READ.
029100     READ CONSULTATION-FILE
029200         AT END MOVE "10" TO CFCODE
029300                MOVE "N" TO MORE-CONSULT-SW
029400     END-READ.
029500 000-EXIT.
029600     EXIT.
029700
029800 050-LOAD-ASSURE-TABLE.
029900     ADD +1 TO ASSURE-RECS-READ.
030000     MOVE "N" TO LOAD-REJECT-SW.
030100     PERFORM 051-EDIT-ASSURE-MASTER THRU 051-EXIT.
030200
030300     IF LOAD-RECORD-REJECTED
030400         ADD +1 TO ASSURE-RECS-REJECTED
030500     ELSE
030600         ADD +1 TO ASSURE-TAB-CT
030700         MOVE ASSURE-ID            TO ASSURE-TAB-ID(ASSURE-TAB-CT)
030800         MOVE ASSURE-INSURANCE-NO  TO
030900              ASSURE-TAB-INS-NO(ASSURE-TAB-CT)
031000         MOVE ASSURE-PAY-METHOD    TO
031100              ASSURE-TAB-PAY-MTH(ASSURE-TAB-CT)
031200         MOVE ASSURE-ATTEND-DOCTOR-ID TO
031300              ASSURE-TAB-ATTEND(ASSURE-TAB-CT).
031400
031500     READ INSURED-FILE
031600         AT END MOVE "10" TO AFCODE
031700     END-READ.
031800 050-EXIT.
031900     EXIT.
032000
032100 051-EDIT-ASSURE-MASTER.
032200*    ASSURE-SERVICE RULES - INSURANCE NUMBER MANDATORY/UNIQUE,
032300*    PAY METHOD MANDATORY, GENDER VALID, NAME/BIRTH/ADDRESS
032400*    MANDATORY.  BAD MASTERS ARE LOGGED BUT DO NOT ABEND THE RUN.
032500     IF ASSURE-INSURANCE-NO NOT NUMERIC
032600         MOVE "INSURED: INSURANCE NUMBER NOT 13 DIGITS" TO
032700              ERR-MESSAGE
032800         MOVE "Y" TO LOAD-REJECT-SW
032900         PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT
033000         GO TO 051-EXIT.
033100
033200     IF NOT PAY-METHOD-VALID
033300         MOVE "INSURED: PAY METHOD MUST BE V OR C" TO ERR-MESSAGE
033400         MOVE "Y" TO LOAD-REJECT-SW
033500         PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT
034000         GO TO 051-EXIT.
034100
034200     IF NOT GENDER-VALID
034300         MOVE "INSURED: GENDER MUST BE M, F OR AUTRE" TO
034400              ERR-MESSAGE
034500         MOVE "Y" TO LOAD-REJECT-SW
034600         PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT
034700         GO TO 051-EXIT.
034800
034900     CALL 'FLDLEN' USING ASSURE-NAME, STR-LTH, STR-CLASS-SW.
035000     IF STR-LTH < 2 OR STR-LTH > 50
035100         MOVE "INSURED: NAME MUST BE 2-50 CHARACTERS" TO
035200              ERR-MESSAGE
035300         MOVE "Y" TO LOAD-REJECT-SW
035400         PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT
035500         GO TO 051-EXIT.
035550*    TICKET CB-2351 - FLDLEN'S CLASS CHECK CATCHES NAMES CARRYING
035560*    DIGITS OR STRAY PUNCTUATION THAT THE LENGTH TEST ALONE MISSED.
035570     IF STR-CLASS-SW = "N"
035580         MOVE "INSURED: NAME MAY ONLY HOLD LETTERS/SPACE/' / -" TO
035590              ERR-MESSAGE
035600         MOVE "Y" TO LOAD-REJECT-SW
035610         PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT
035620         GO TO 051-EXIT.
035700     CALL 'FLDLEN' USING ASSURE-ADDRESS, STR-LTH, STR-CLASS-SW.
035800     IF STR-LTH < 10 OR STR-LTH > 200
035900         MOVE "INSURED: ADDRESS MUST BE 10-200 CHARACTERS" TO
036000              ERR-MESSAGE
036100         MOVE "Y" TO LOAD-REJECT-SW
036200         PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT
036300         GO TO 051-EXIT.
036310*    ATTENDING DOCTOR, WHEN CHOSEN, MUST BE A GENERALISTE - ZERO
036320*    MEANS NO DOCTOR HAS BEEN CHOSEN YET AND IS ALWAYS VALID.
036330     IF ASSURE-ATTEND-DOCTOR-ID NOT = ZERO
036340         SET MEDECIN-IDX TO 1
036350         SEARCH ALL MEDECIN-TAB
036355             WHEN MEDECIN-TAB-ID(MEDECIN-IDX) =
036356                  ASSURE-ATTEND-DOCTOR-ID
036360                 IF NOT MEDECIN-TAB-IS-GP(MEDECIN-IDX)
036365                     MOVE "INSURED: ATTENDING DOCTOR MUST BE A GP" TO
036370                          ERR-MESSAGE
036375                     MOVE "Y" TO LOAD-REJECT-SW
036380                     PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT
036385                     GO TO 051-EXIT
036390                 END-IF
036392             AT END
036394                 MOVE "INSURED: ATTENDING DOCTOR NOT ON FILE" TO
036396                      ERR-MESSAGE
036398                 MOVE "Y" TO LOAD-REJECT-SW
036399                 PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT
036402                 GO TO 051-EXIT
036405         END-SEARCH.
036410
036420*    PHONE AND EMAIL ARE OPTIONAL ON THE ASSURE MASTER BUT MUST
036425*    BE WELL-FORMED WHEN SUPPLIED - TICKET CB-2340.
036428*    TICKET CB-2351 - PHONE IS NOW HELD TO THE REAL FRENCH FORMAT
036429*    (+33 OR A LEADING 0, THEN A NON-ZERO DIGIT AND 8 MORE DIGITS)
036430     IF ASSURE-PHONE NOT = SPACES
036431         MOVE ASSURE-PHONE TO WS-PHONE-RAW
036432         PERFORM 053-CHECK-PHONE-FORMAT THRU 053-EXIT
036437         IF NOT PHONE-FORMAT-OK
036440             MOVE "INSURED: PHONE MUST BE +33 OR 0, THEN 9 DIGITS" TO
036450                  ERR-MESSAGE
036455             MOVE "Y" TO LOAD-REJECT-SW
036460             PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT
036465             GO TO 051-EXIT
036466         END-IF.
036470
036473     IF ASSURE-EMAIL (1:1) = SPACE AND ASSURE-EMAIL NOT = SPACES
036474         MOVE "INSURED: EMAIL MAY NOT START WITH A BLANK" TO
036476              ERR-MESSAGE
036477         MOVE "Y" TO LOAD-REJECT-SW
036478         PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT
036479         GO TO 051-EXIT.
036480
036481*    TICKET CB-2351 - EMAIL NOW HELD TO A LOCAL@DOMAIN.TLD SHAPE,
036482*    NOT JUST A SINGLE @ SIGN SOMEWHERE IN THE FIELD.
036483     IF ASSURE-EMAIL NOT = SPACES
036484         MOVE ASSURE-EMAIL TO WS-EMAIL-RAW
036485         PERFORM 054-CHECK-EMAIL-FORMAT THRU 054-EXIT
036486         IF NOT EMAIL-FORMAT-OK
036487             MOVE "INSURED: EMAIL MUST BE LOCAL@DOMAIN.TLD" TO
036488                  ERR-MESSAGE
036489             MOVE "Y" TO LOAD-REJECT-SW
036490             PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT
036491             GO TO 051-EXIT
036492         END-IF.
036500*    UNIQUENESS CHECK AGAINST EVERY ASSURE ALREADY LOADED.
036600     PERFORM 052-CHECK-ASSURE-DUP THRU 052-EXIT
036700             VARYING DUP-SUB FROM 1 BY 1
036800             UNTIL DUP-SUB > ASSURE-TAB-CT
036900                OR LOAD-RECORD-REJECTED.
037000 051-EXIT.
037100     EXIT.
037200
037300 052-CHECK-ASSURE-DUP.
037400     IF ASSURE-INSURANCE-NO = ASSURE-TAB-INS-NO(DUP-SUB)
037500         MOVE "INSURED: INSURANCE NUMBER NOT UNIQUE" TO
037600              ERR-MESSAGE
037700         MOVE "Y" TO LOAD-REJECT-SW
037800         PERFORM 700-WRITE-ASSURE-ERR THRU 700-EXIT.
037900 052-EXIT.
038000     EXIT.
038010
038020*    TICKET CB-2351 - PHONE/EMAIL FORMAT CHECKS BROKEN OUT OF 051
038030*    AND 061 SO BOTH MASTERS SHARE ONE COPY OF THE SCAN LOGIC.
038040 053-CHECK-PHONE-FORMAT.
038050     MOVE SPACES TO WS-PHONE-STRIPPED.
038060     MOVE ZERO TO WS-STRIP-POS.
038070     PERFORM 053A-STRIP-PHONE-CHAR THRU 053A-EXIT
038080             VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > 15.
038090     MOVE "N" TO WS-PHONE-FMT-SW.
038100*    +33 FOLLOWED BY A NON-ZERO DIGIT THEN 8 MORE DIGITS.
038110     IF WS-PHONE-STRIPPED (1:3) = "+33" AND WS-STRIP-POS = 12
038120         AND WS-PHONE-STRIPPED (4:1) NUMERIC
038130         AND WS-PHONE-STRIPPED (4:1) NOT = "0"
038140         AND WS-PHONE-STRIPPED (5:8) NUMERIC
038150             MOVE "Y" TO WS-PHONE-FMT-SW.
038160*    A LEADING 0 FOLLOWED BY A NON-ZERO DIGIT THEN 8 MORE DIGITS.
038170     IF WS-PHONE-STRIPPED (1:1) = "0" AND WS-STRIP-POS = 10
038180         AND WS-PHONE-STRIPPED (2:1) NUMERIC
038190         AND WS-PHONE-STRIPPED (2:1) NOT = "0"
038200         AND WS-PHONE-STRIPPED (3:8) NUMERIC
038210             MOVE "Y" TO WS-PHONE-FMT-SW.
038220 053-EXIT.
038230     EXIT.
038240
038250*    DROPS SPACES/DOTS/DASHES SO "06 12 34 56 78" AND "0612345678"
038260*    EDIT THE SAME WAY.
038270 053A-STRIP-PHONE-CHAR.
038280     IF WS-PHONE-RAW (WS-SCAN-POS:1) NOT = SPACE
038290         AND WS-PHONE-RAW (WS-SCAN-POS:1) NOT = "."
038300         AND WS-PHONE-RAW (WS-SCAN-POS:1) NOT = "-"
038310             ADD 1 TO WS-STRIP-POS
038320             MOVE WS-PHONE-RAW (WS-SCAN-POS:1) TO
038330                  WS-PHONE-STRIPPED (WS-STRIP-POS:1).
038340 053A-EXIT.
038350     EXIT.
038360
038370*    LOCAL@DOMAIN.TLD - ONE @ WITH TEXT BEFORE IT, AND A . AFTER
038380*    IT WITH TEXT ON BOTH SIDES OF THE DOT.
038390 054-CHECK-EMAIL-FORMAT.
038400     MOVE ZERO TO WS-AT-SIGN-CT WS-EMAIL-AT-POS WS-EMAIL-DOT-POS.
038410     INSPECT WS-EMAIL-RAW TALLYING WS-AT-SIGN-CT FOR ALL "@".
038420     PERFORM 054A-FIND-EMAIL-AT THRU 054A-EXIT
038430             VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > 50.
038440     IF WS-AT-SIGN-CT = 1 AND WS-EMAIL-AT-POS > 1
038450         PERFORM 054B-FIND-EMAIL-DOT THRU 054B-EXIT
038460                 VARYING WS-SCAN-POS FROM 1 BY 1
038470                 UNTIL WS-SCAN-POS > 50.
038480     IF WS-AT-SIGN-CT = 1
038490         AND WS-EMAIL-AT-POS > 1
038500         AND WS-EMAIL-DOT-POS > WS-EMAIL-AT-POS + 1
038510         AND WS-EMAIL-DOT-POS < 50
038520         AND WS-EMAIL-RAW (WS-EMAIL-DOT-POS + 1:1) NOT = SPACE
038530             MOVE "Y" TO WS-EMAIL-FMT-SW
038540     ELSE
038550         MOVE "N" TO WS-EMAIL-FMT-SW.
038560 054-EXIT.
038570     EXIT.
038580
038590 054A-FIND-EMAIL-AT.
038600     IF WS-EMAIL-RAW (WS-SCAN-POS:1) = "@" AND WS-EMAIL-AT-POS = ZERO
038610         MOVE WS-SCAN-POS TO WS-EMAIL-AT-POS.
038620 054A-EXIT.
038630     EXIT.
038640
038650*    RIGHTMOST DOT AFTER THE @ SIGN IS THE DOMAIN/TLD SEPARATOR -
038660*    DOMAIN NAMES MAY CARRY THEIR OWN DOTS (SUB-DOMAINS).
038670 054B-FIND-EMAIL-DOT.
038680     IF WS-SCAN-POS > WS-EMAIL-AT-POS
038690         AND WS-EMAIL-RAW (WS-SCAN-POS:1) = "."
038700             MOVE WS-SCAN-POS TO WS-EMAIL-DOT-POS.
038710 054B-EXIT.
038720     EXIT.
038730
038740 060-LOAD-MEDECIN-TABLE.
038750     ADD +1 TO MEDECIN-RECS-READ.
038760     MOVE "N" TO LOAD-REJECT-SW.
038770     PERFORM 061-EDIT-MEDECIN-MASTER THRU 061-EXIT.
038780
038790     IF LOAD-RECORD-REJECTED
038800         ADD +1 TO MEDECIN-RECS-REJECTED
038900     ELSE
039000         ADD +1 TO MEDECIN-TAB-CT
039100         MOVE MEDECIN-ID TO MEDECIN-TAB-ID(MEDECIN-TAB-CT)
039200         IF MEDECIN-IS-GENERALISTE
039300             MOVE "Y" TO MEDECIN-TAB-GENERALISTE(MEDECIN-TAB-CT)
039400         ELSE
039500             MOVE "N" TO MEDECIN-TAB-GENERALISTE(MEDECIN-TAB-CT).
039600
039700     READ DOCTOR-FILE
039800         AT END MOVE "10" TO MFCODE
039900     END-READ.
040000 060-EXIT.
040100     EXIT.
040200
040300 061-EDIT-MEDECIN-MASTER.
040400*    MEDECIN-SERVICE RULES - SPECIALISATION (IF PRESENT) 3-50
040500*    CHARACTERS, DOCTOR MUST BE AT LEAST 25 YEARS OLD.
040600     IF MEDECIN-SPECIALISATION NOT = SPACES
040700         CALL 'FLDLEN' USING MEDECIN-SPECIALISATION, STR-LTH,
040710             STR-CLASS-SW
040800         IF STR-LTH < 3 OR STR-LTH > 50
040900             MOVE "DOCTOR: SPECIALISATION MUST BE 3-50 CHARS" TO
041000                  ERR-MESSAGE
041100             MOVE "Y" TO LOAD-REJECT-SW
041200             PERFORM 710-WRITE-MEDECIN-ERR THRU 710-EXIT
041300             GO TO 061-EXIT
041310         END-IF
041320*        TICKET CB-2351 - SAME CLASS CHECK AS THE ASSURE NAME
041330*        EDIT ABOVE, LETTERS/SPACE/APOSTROPHE/HYPHEN ONLY.
041340         IF STR-CLASS-SW = "N"
041350             MOVE "DOCTOR: SPECIALISATION - LETTERS/SPACE/'/- ONLY" TO
041360                  ERR-MESSAGE
041370             MOVE "Y" TO LOAD-REJECT-SW
041380             PERFORM 710-WRITE-MEDECIN-ERR THRU 710-EXIT
041390             GO TO 061-EXIT
041400         END-IF.
041500     IF MEDECIN-BIRTH-YYYY = ZERO
041600         MOVE "DOCTOR: BIRTH DATE REQUIRED" TO ERR-MESSAGE
041700         MOVE "Y" TO LOAD-REJECT-SW
041800         PERFORM 710-WRITE-MEDECIN-ERR THRU 710-EXIT
041900         GO TO 061-EXIT.
042000
042100     IF (RUN-TS-YYYY - MEDECIN-BIRTH-YYYY) < 25
042200         MOVE "DOCTOR: MUST BE AT LEAST 25 YEARS OLD" TO
042300              ERR-MESSAGE
042400         MOVE "Y" TO LOAD-REJECT-SW
042500         PERFORM 710-WRITE-MEDECIN-ERR THRU 710-EXIT
042600         GO TO 061-EXIT.
042610
042620*    PHONE AND EMAIL ARE OPTIONAL ON THE MEDECIN MASTER BUT MUST
042630*    BE WELL-FORMED WHEN SUPPLIED - TICKET CB-2340.
042632*    TICKET CB-2351 - SAME +33/0-PLUS-9-DIGIT FORMAT CHECK AS THE
042634*    ASSURE PHONE EDIT, SHARED VIA 053-CHECK-PHONE-FORMAT.
042640     IF MEDECIN-PHONE NOT = SPACES
042650         MOVE MEDECIN-PHONE TO WS-PHONE-RAW
042655         PERFORM 053-CHECK-PHONE-FORMAT THRU 053-EXIT
042680         IF NOT PHONE-FORMAT-OK
042690             MOVE "DOCTOR: PHONE MUST BE +33 OR 0, THEN 9 DIGITS" TO
042700                  ERR-MESSAGE
042710             MOVE "Y" TO LOAD-REJECT-SW
042720             PERFORM 710-WRITE-MEDECIN-ERR THRU 710-EXIT
042730             GO TO 061-EXIT
042732         END-IF.
042740
042750     IF MEDECIN-EMAIL (1:1) = SPACE AND MEDECIN-EMAIL NOT = SPACES
042760         MOVE "DOCTOR: EMAIL MAY NOT START WITH A BLANK" TO
042770              ERR-MESSAGE
042780         MOVE "Y" TO LOAD-REJECT-SW
042790         PERFORM 710-WRITE-MEDECIN-ERR THRU 710-EXIT
042800         GO TO 061-EXIT.
042810
042812*    TICKET CB-2351 - SAME LOCAL@DOMAIN.TLD CHECK AS THE ASSURE
042814*    EMAIL EDIT, SHARED VIA 054-CHECK-EMAIL-FORMAT.
042820     IF MEDECIN-EMAIL NOT = SPACES
042830         MOVE MEDECIN-EMAIL TO WS-EMAIL-RAW
042835         PERFORM 054-CHECK-EMAIL-FORMAT THRU 054-EXIT
042850         IF NOT EMAIL-FORMAT-OK
042860             MOVE "DOCTOR: EMAIL MUST BE LOCAL@DOMAIN.TLD" TO
042870                  ERR-MESSAGE
042880             MOVE "Y" TO LOAD-REJECT-SW
042890             PERFORM 710-WRITE-MEDECIN-ERR THRU 710-EXIT
042900             GO TO 061-EXIT
042905         END-IF.
042910 061-EXIT.
042920     EXIT.
042930
043000 100-MAINLINE.
043100     ADD +1 TO CONS-RECS-READ.
043200     MOVE "N" TO EDIT-REJECT-SW.
043300     PERFORM 300-EDIT-CONSULTATION THRU 300-EXIT.
043400
043500     IF EDIT-RECORD-REJECTED
043600         ADD +1 TO CONS-RECS-REJECTED
043700     ELSE
043800         PERFORM 400-CALC-REMBOURSEMENT THRU 400-EXIT
043900         PERFORM 450-WRITE-REMBOURSEMENT THRU 450-EXIT.
044000
044100     READ CONSULTATION-FILE
044200         AT END MOVE "10" TO CFCODE
044300                MOVE "N" TO MORE-CONSULT-SW
044400     END-READ.
044500 100-EXIT.
044600     EXIT.
044700
044800 300-EDIT-CONSULTATION.
044900*    CONSULTATION-SERVICE / VALIDATION-UTILS RULES.
045000     MOVE "Y" TO HOLD-MEDECIN-IS-GP.
045100     SET ASSURE-IDX TO 1.
045200     SEARCH ALL ASSURE-TAB
045300         WHEN ASSURE-TAB-ID(ASSURE-IDX) = CONS-ASSURE-ID
045400             MOVE ASSURE-TAB-PAY-MTH(ASSURE-IDX) TO
045500                  HOLD-ASSURE-PAY-METHOD
045600         AT END
045700             MOVE "CONSULTATION: ASSURE NOT ON FILE" TO
045750                  ERR-MESSAGE
045800             MOVE "Y" TO EDIT-REJECT-SW
045900             PERFORM 720-WRITE-CONS-ERR THRU 720-EXIT
046000             GO TO 300-EXIT
046100     END-SEARCH.
046200
046300     SET MEDECIN-IDX TO 1.
046400     SEARCH ALL MEDECIN-TAB
046500         WHEN MEDECIN-TAB-ID(MEDECIN-IDX) = CONS-DOCTOR-ID
046600             MOVE MEDECIN-TAB-GENERALISTE(MEDECIN-IDX) TO
046700                  HOLD-MEDECIN-IS-GP
046800         AT END
046900             MOVE "CONSULTATION: DOCTOR NOT ON FILE" TO
047000                  ERR-MESSAGE
047100             MOVE "Y" TO EDIT-REJECT-SW
047200             PERFORM 720-WRITE-CONS-ERR THRU 720-EXIT
047300             GO TO 300-EXIT
047400     END-SEARCH.
047500
047600     IF CONS-COST NOT > ZERO OR CONS-COST > 1000.00
047700         MOVE "CONSULTATION: COST MUST BE > 0 AND <= 1000.00" TO
047800              ERR-MESSAGE
047900         MOVE "Y" TO EDIT-REJECT-SW
048000         PERFORM 720-WRITE-CONS-ERR THRU 720-EXIT
048100         GO TO 300-EXIT.
048200
048300     IF CONS-DATE > FUTURE-CUTOFF-TIMESTAMP
048400         MOVE "CONSULTATION: DATE IS IN THE FUTURE" TO
048500              ERR-MESSAGE
048600         MOVE "Y" TO EDIT-REJECT-SW
048700         PERFORM 720-WRITE-CONS-ERR THRU 720-EXIT
048800         GO TO 300-EXIT.
048900
049000     IF CONS-DATE < CUTOFF-2YR-TIMESTAMP
049100         MOVE "CONSULTATION: DATE IS OLDER THAN 2 YEARS" TO
049200              ERR-MESSAGE
049300         MOVE "Y" TO EDIT-REJECT-SW
049400         PERFORM 720-WRITE-CONS-ERR THRU 720-EXIT
049500         GO TO 300-EXIT.
049600
049700     IF CONS-DETAILS NOT = SPACES
049800         CALL 'FLDLEN' USING CONS-DETAILS, STR-LTH, STR-CLASS-SW
049900         IF STR-LTH > 1000
050000             MOVE "CONSULTATION: DETAILS TOO LONG" TO ERR-MESSAGE
050100             MOVE "Y" TO EDIT-REJECT-SW
050200             PERFORM 720-WRITE-CONS-ERR THRU 720-EXIT
050300             GO TO 300-EXIT.
050400 300-EXIT.
050500     EXIT.
050600
050700 400-CALC-REMBOURSEMENT.
050800     MOVE "T" TO LK-REMB-CALC-FUNCTION.
050900     MOVE HOLD-MEDECIN-IS-GP TO LK-REMB-CALC-DOCTOR-GP.
051000     MOVE CONS-COST          TO LK-REMB-CALC-COST.
051100     MOVE ZERO TO CALC-CALL-RET-CODE.
051200     CALL 'REMBCALC' USING REMB-CALC-LINK, CALC-CALL-RET-CODE.
051300
051400     IF CALC-CALL-RET-CODE NOT = ZERO
051500         MOVE "** NON-ZERO RETURN CODE FROM REMBCALC" TO
051600              ABEND-REASON
051700         GO TO 1000-ABEND-RTN.
051800
051900     IF MEDECIN-TAB-IS-GP (MEDECIN-IDX)
052000         ADD +1 TO CONS-GP-COUNT
052100     ELSE
052200         ADD +1 TO CONS-SPECIALIST-COUNT
052300         ADD CONS-COST TO WS-SPECIALIST-COST.
052400
052500     ADD CONS-COST TO WS-TOTAL-COST.
052600 400-EXIT.
052700     EXIT.
052800
052900 450-WRITE-REMBOURSEMENT.
053000     ADD +1 TO REMB-ID-CTR.
053100     MOVE REMB-ID-CTR         TO REMB-ID.
053200     MOVE CONS-ID             TO REMB-CONS-ID.
053300     MOVE LK-REMB-CALC-AMOUNT TO REMB-AMOUNT.
053400     MOVE HOLD-ASSURE-PAY-METHOD TO REMB-METHOD.
053500     MOVE "P"                 TO REMB-STATUS.
053600     MOVE ZERO                TO REMB-DATE-PROCESSED.
053700     MOVE RUN-TIMESTAMP       TO REMB-DATE-CREATED.
053900
054000     WRITE REMBR-REC.
054100     ADD +1 TO CONS-RECS-WRITTEN.
054200 450-EXIT.
054300     EXIT.
054400
054500 700-WRITE-ASSURE-ERR.
054600     MOVE ASSURE-ID TO ERR-SOURCE-ID.
054700     WRITE CONSERR-REC.
054800 700-EXIT.
054900     EXIT.
055000
055100 710-WRITE-MEDECIN-ERR.
055200     MOVE MEDECIN-ID TO ERR-SOURCE-ID.
055300     WRITE CONSERR-REC.
055400 710-EXIT.
055500     EXIT.
055600
055700 720-WRITE-CONS-ERR.
055800     MOVE CONS-ID TO ERR-SOURCE-ID.
055900     WRITE CONSERR-REC.
056000 720-EXIT.
056100     EXIT.
056200
056300 800-OPEN-FILES.
056400     OPEN INPUT INSURED-FILE, DOCTOR-FILE, CONSULTATION-FILE.
056500     OPEN OUTPUT REIMBURSEMENT-FILE, ERROR-FILE, SYSOUT.
056600 800-EXIT.
056700     EXIT.
056800
056900 850-CLOSE-FILES.
057000     CLOSE INSURED-FILE, DOCTOR-FILE, CONSULTATION-FILE,
057100           REIMBURSEMENT-FILE, ERROR-FILE, SYSOUT.
057200 850-EXIT.
057300     EXIT.
057400
057500 900-CLEANUP.
057600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057700
057800     DISPLAY "** INSURED RECORDS READ / REJECTED **".
057900     DISPLAY ASSURE-RECS-READ, ASSURE-RECS-REJECTED.
058000     DISPLAY "** DOCTOR RECORDS READ / REJECTED **".
058100     DISPLAY MEDECIN-RECS-READ, MEDECIN-RECS-REJECTED.
058200     DISPLAY "** CONSULTATIONS READ / WRITTEN / REJECTED **".
058300     DISPLAY CONS-RECS-READ, CONS-RECS-WRITTEN, CONS-RECS-REJECTED.
058400     DISPLAY "** GENERALISTE / SPECIALISTE COUNT **".
058500     DISPLAY CONS-GP-COUNT, CONS-SPECIALIST-COUNT.
058600
058700     DISPLAY "******** NORMAL END OF JOB CONSEDIT ********".
058800 900-EXIT.
058900     EXIT.
059000
059100 1000-ABEND-RTN.
059200     WRITE SYSOUT-REC FROM ABEND-REC.
059300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059400     DISPLAY "*** ABNORMAL END OF JOB-CONSEDIT ***" UPON CONSOLE.
059500     MOVE +16 TO RETURN-CODE.
059600     STOP RUN.
