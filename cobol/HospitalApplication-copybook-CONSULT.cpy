000100******************************************************************
000200* CONSULT   -  CONSULTATION TRANSACTION RECORD                    *
000300*              ONE RECORD PER VISIT OF AN ASSURE TO A MEDECIN.     *
000400*              CONS-DATE CARRIES A FULL TIMESTAMP, NOT JUST A      *
000500*              DATE, SO THE EDIT CAN ENFORCE THE "NOT OLDER THAN   *
000600*              2 YEARS / NOT MORE THAN 1 HOUR IN THE FUTURE" RULE. *
000700******************************************************************
000800 01  CONSULT-REC.
000900     05  CONS-ID                 PIC 9(09).
001000     05  CONS-DATE               PIC 9(14).
001100     05  CONS-DATE-R REDEFINES CONS-DATE.
001200         10  CONS-DATE-YYYY      PIC 9(04).
001300         10  CONS-DATE-MM        PIC 9(02).
001400         10  CONS-DATE-DD        PIC 9(02).
001500         10  CONS-DATE-HH        PIC 9(02).
001600         10  CONS-DATE-MIN       PIC 9(02).
001700         10  CONS-DATE-SS        PIC 9(02).
001800     05  CONS-ASSURE-ID          PIC 9(09).
001900     05  CONS-DOCTOR-ID          PIC 9(09).
002000     05  CONS-COST               PIC S9(8)V99.
002100     05  CONS-DETAILS            PIC X(100).
002200     05  FILLER                  PIC X(05).
