000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDLEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/85.
000700 DATE-COMPILED. 01/01/85.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*                      CHANGE LOG                               *
001100******************************************************************
001200* 01/01/85 JS  ORIGINAL (CARRIED OVER FROM STRLTH - TRAILING-    *
001300*              SPACE TRIM FOR VARIABLE-LENGTH COMMENT FIELDS)    *
001400* 03/02/91 MD  RENAMED/ADOPTED BY REIMBURSEMENT BATCH FOR NAME,  *
001500*              ADDRESS, SPECIALISATION AND DETAIL LENGTH EDITS   *
001600* 11/30/92 PL  NO LOGIC CHANGE - CONFIRMED WORKS ON 100-CHAR     *
001700*              MEDICAL/MEDICATION DETAIL FIELDS                  *
001750* 02/08/96 RT  ADDED BYTE-TABLE REDEFINES OF TEXT1/TEMP-TXT SO A  *
001760*              FUTURE CHAR-BY-CHAR SCAN DOESN'T NEED ITS OWN      *
001770*              WORKING STORAGE - SEE REQUEST FROM QA LOG #4412    *
001780* 10/05/99 JC  Y2K - NO DATE FIELDS IN THIS SUBPROGRAM, NO        *
001785*              WINDOWING REQUIRED - VERIFIED FOR THE Y2K SIGN-OFF  *
001790* 09/12/05 SN  TICKET CB-2340 - MOVED TRAIL-CT BACK TO A           *
001795*              STANDALONE 77-LEVEL, MATCHING STRLTH'S ORIGINAL     *
001796*              LAYOUT, PER THE SHOP STANDARDS REVIEW               *
001797* 11/02/05 SN  TICKET CB-2351 - ADDED RETURN-CLASS-SW: CALLERS     *
001798*              EDITING NAME/SPECIALISATION GET A LETTER/ACCENT/    *
001799*              SPACE/APOSTROPHE/HYPHEN CHECK OFF THE TEXT1-CHAR    *
001800******************************************************************
001900 ENVIRONMENT DIVISION.
002000 CONFIGURATION SECTION.
002100 SOURCE-COMPUTER. IBM-390.
002200 OBJECT-COMPUTER. IBM-390.
002300 INPUT-OUTPUT SECTION.
002400
002500 DATA DIVISION.
002600 FILE SECTION.
002700
002800 WORKING-STORAGE SECTION.
002850*    TRAIL-CT CARRIED BACK TO A STANDALONE 77-LEVEL - SEE THE
002860*    09/12/05 CHANGE LOG ENTRY ABOVE.
002870 77  TRAIL-CT  PIC  S9(4) COMP.
002875*    CHAR-IDX DRIVES THE CLASS SCAN ADDED FOR TICKET CB-2351 -
002876*    SEE THE 11/02/05 CHANGE LOG ENTRY ABOVE.
002877 77  CHAR-IDX  PIC  S9(4) COMP.
002878 77  WS-ACCENT-CT PIC 9(02) COMP.
002900 01  MISC-FIELDS.
002950     05 WORK-AREA.
003100         10 TEMP-TXT  PIC X(255).
003150         10 TEMP-TXT-R REDEFINES TEMP-TXT.
003160*            CHARACTER-TABLE VIEW OF TEMP-TXT - SEE 02/08/96
003170*            CHANGE LOG ENTRY.
003180             15 TEMP-TXT-CHAR PIC X(01) OCCURS 255 TIMES.
003190     05  WORK-AREA-R REDEFINES WORK-AREA.
003195*        RAW-BYTE VIEW OF TEMP-TXT FOR THE QA SCAN UTILITY'S
003196*        CORE-DUMP COMPARE ROUTINE - TRAIL-CT MOVED OFF THIS
003197*        GROUP TO ITS OWN 77-LEVEL, SEE 09/12/05 CHANGE LOG.
003198         10  WORK-AREA-BYTES PIC X(255).
003199
003201*    ACCENTED LETTERS THE SPECIALISATION/NAME CLASS SCAN ALLOWS,
003202*    BESIDES PLAIN A-Z/a-z, SPACE, APOSTROPHE AND HYPHEN - TICKET
003203*    CB-2351.
003204 01  WS-ACCENT-CHARS PIC X(32) VALUE
003205     "ÀÂÄÇÉÈÊËÎÏÔÖÙÛÜŸàâäçéèêëîïôöùûüÿ".
003206
003300 LINKAGE SECTION.
003400 01  TEXT1        PIC X(255).
003450 01  TEXT1-R REDEFINES TEXT1.
003460*    CHARACTER-TABLE VIEW OF THE CALLER'S TEXT FIELD - SAME
003470*    REASON AS TEMP-TXT-R ABOVE.
003480     05  TEXT1-CHAR PIC X(01) OCCURS 255 TIMES.
003500 01  RETURN-LTH   PIC S9(4).
003510*    "Y" IF TEXT1 IS ALL LETTERS/ACCENTS/SPACE/APOSTROPHE/HYPHEN,
003520*    "N" OTHERWISE - CALLERS THAT DON'T EDIT A NAME OR
003530*    SPECIALISATION FIELD JUST IGNORE IT - TICKET CB-2351.
003540 01  RETURN-CLASS-SW PIC X(01).
003600
003700 PROCEDURE DIVISION USING TEXT1, RETURN-LTH, RETURN-CLASS-SW.
003800     MOVE ZERO TO TRAIL-CT.
003900     MOVE TEXT1 TO TEMP-TXT.
004000     INSPECT TEMP-TXT
004100               REPLACING ALL LOW-VALUES BY SPACES.
004200*    COUNT THE TRAILING BLANKS, NOT THE LEADING ONES - NAME,
004300*    ADDRESS AND DETAIL FIELDS ARE LEFT-JUSTIFIED AND SPACE-
004400*    FILLED ON THE RIGHT, NEVER ON THE LEFT.
004500     INSPECT TEMP-TXT
004600                    TALLYING TRAIL-CT FOR TRAILING SPACES.
004700     COMPUTE RETURN-LTH = LENGTH OF TEXT1 - TRAIL-CT.
004710*    CLASS SCAN FOR TICKET CB-2351 - RUNS THE CALLER'S TEXT
004720*    THROUGH TEXT1-CHAR ONE BYTE AT A TIME, THE WAY THE 02/08/96
004730*    CHANGE LOG ENTRY SET THE TABLE UP TO BE USED.
004740     MOVE "Y" TO RETURN-CLASS-SW.
004750     PERFORM 100-CHECK-CHAR-CLASS THRU 100-EXIT
004760             VARYING CHAR-IDX FROM 1 BY 1
004770             UNTIL CHAR-IDX > LENGTH OF TEXT1.
004800     GOBACK.
004810
004820 100-CHECK-CHAR-CLASS.
004830     IF TEXT1-CHAR (CHAR-IDX) ALPHABETIC
004840         OR TEXT1-CHAR (CHAR-IDX) = "'"
004850         OR TEXT1-CHAR (CHAR-IDX) = "-"
004860             GO TO 100-EXIT.
004870     MOVE ZERO TO WS-ACCENT-CT.
004880     INSPECT WS-ACCENT-CHARS TALLYING WS-ACCENT-CT
004890             FOR ALL TEXT1-CHAR (CHAR-IDX).
004900     IF WS-ACCENT-CT = ZERO
004910         MOVE "N" TO RETURN-CLASS-SW.
004920 100-EXIT.
004930     EXIT.
